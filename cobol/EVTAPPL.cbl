000010****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF THE CARD OPERATIONS GROUP       CHR0010
000030* ALL RIGHTS RESERVED                                              CHR0020
000040****************************************************************
000050* PROGRAM:  EVTAPPL                                                CHR0030
000060*                                                                  CHR0040
000070* APPLIES ONE UPSTREAM TRANSACTION LIFECYCLE EVENT PER RECORD TO   CHR0050
000080* THE HOLD IT NAMES - AUTHORIZED/POSTED/FAILED OUTCOMES DRIVE      CHR0060
000090* THE HOLD THROUGH CAPTURED OR VOIDED.  EVERY RECORD IS LOGGED     CHR0070
000100* TO THE PROCESSED-EVENT LEDGER, WHETHER IT WAS APPLIED, A         CHR0080
000110* REPEAT DELIVERY, OR A FAILURE - THE LEDGER IS WHAT LETS A        CHR0090
000120* REDELIVERED EVENT BE RECOGNIZED AND SKIPPED NEXT TIME.           CHR0100
000130*                                                                  CHR0110
000140****************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.  EVTAPPL.
000170 AUTHOR. JON SAYLES.
000180 INSTALLATION. CARD OPERATIONS GROUP.
000190 DATE-WRITTEN. 11/30/91.
000200 DATE-COMPILED.
000210 SECURITY. CONFIDENTIAL - CARDHOLDER DATA.
000220*
000230****************************************************************
000240* CHANGE LOG                                                       CHR0120
000250*   DATE      INIT  REQUEST  DESCRIPTION                           CHR0130
000260*   --------  ----  -------  --------------------------------      CHR0140
000270*   11/30/91  JS    CH-0133  ORIGINAL PROGRAM                      CHR0150
000280*   04/08/93  JS    CH-0177  ADDED EVENT-ID/PAYLOAD-HASH DEDUP     CHR0160
000290*                            LEDGER - UPSTREAM FEED WAS FOUND TO   CHR0170
000300*                            REDELIVER ON TIMEOUT                  CHR0180
000310*   02/11/96  MW    CH-0219  PAYLOAD-HASH NOW CHECKED EVEN WHEN    CHR0190
000320*                            EVENT-ID DOES NOT MATCH - CATCHES A   CHR0200
000330*                            REGENERATED EVENT-ID ON RETRY         CHR0210
000340*   01/06/99  RT    CH-0301  Y2K - SYSTEM-DATE-TIME CENTURY NOW    CHR0220
000350*                            CARRIED EXPLICITLY                    CHR0230
000360*   07/22/02  RT    CH-0355  HOLD-NOT-FOUND AND OTHER PER-RECORD   CHR0240
000370*                            FAILURES NO LONGER ABEND THE STEP -   CHR0250
000380*                            LOGGED AND SKIPPED, NEXT RECORD RUNS  CHR0260
000390*   05/16/05  KP    CH-0410  RAN THIS THROUGH THE CODING STANDARD  CHR0262
000400*                            REVIEW - DRIVER PERFORMS NOW USE      CHR0264
000410*                            PERFORM...THRU...EXIT PARAGRAPH       CHR0266
000420*                            RANGES AND THE EVENT-SUFFIX COUNTER   CHR0268
000430*                            MOVED TO A 77-LEVEL, PER SHOP STD     CHR0269
000440*   08/02/05  KP    CH-0425  HOLD-NOT-FOUND MESSAGE WAS PREFIXED   CHR0271
000450*                            AND RE-CASED FROM THE WORDING THE     CHR0272
000460*                            BUSINESS USES ELSEWHERE - CHANGED TO  CHR0273
000470*                            THE EXACT WORDING, NO PREFIX          CHR0274
000480*   08/14/05  KP    CH-0431  A REWRITE FAILURE IN 0700 WAS ONLY    CHR0275
000490*                            DISPLAYED - THE RECORD STILL COUNTED  CHR0276
000500*                            AS APPLIED AND WAS LOGGED WITH ITS    CHR0277
000510*                            REAL PAYLOAD-HASH.  NOW SETS THE      CHR0278
000520*                            RECORD-FAILED SWITCH AND BLANKS THE   CHR0279
000530*                            HASH, SAME AS HOLD-NOT-FOUND          CHR0281
000540*                                                                  CHR0270
000550****************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     UPSI-0 ON STATUS IS SW-RERUN-MODE.
000630*
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT TRANSACTION-EVENT-IN ASSIGN TO TEVTIN
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS WS-TEVTIN-STATUS.
000690*
000700     SELECT HOLD-FILE ASSIGN TO HOLDFILE
000710         ORGANIZATION IS RELATIVE
000720         ACCESS MODE IS DYNAMIC
000730         RELATIVE KEY IS WS-HOLD-RRN
000740         FILE STATUS IS WS-HOLDFILE-STATUS.
000750*
000760     SELECT PROCESSED-EVENT-FILE ASSIGN TO PEVTFILE
000770         ORGANIZATION IS RELATIVE
000780         ACCESS MODE IS DYNAMIC
000790         RELATIVE KEY IS WS-PEVT-RRN
000800         FILE STATUS IS WS-PEVTFILE-STATUS.
000810*
000820     SELECT RUN-REPORT-OUT ASSIGN TO RUNRPT
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS WS-RUNRPT-STATUS.
000850*
000860****************************************************************
000870 DATA DIVISION.
000880 FILE SECTION.
000890*
000900 FD  TRANSACTION-EVENT-IN
000910     RECORDING MODE IS F.
000920 COPY TRANEVT.
000930*
000940 FD  HOLD-FILE
000950     RECORDING MODE IS F.
000960 COPY HOLDREC.
000970*
000980 FD  PROCESSED-EVENT-FILE
000990     RECORDING MODE IS F.
001000 COPY PROCEVT.
001010*
001020 FD  RUN-REPORT-OUT
001030     RECORDING MODE IS F.
001040 COPY RPTLINE.
001050*
001060****************************************************************
001070 WORKING-STORAGE SECTION.
001080****************************************************************
001090*
001100 01  WS-FILE-STATUSES.
001110     05  WS-TEVTIN-STATUS              PIC X(02).
001120         88  TEVTIN-OK                      VALUE '00'.
001130         88  TEVTIN-EOF                     VALUE '10'.
001140     05  WS-HOLDFILE-STATUS            PIC X(02).
001150         88  HOLDFILE-OK                    VALUE '00'.
001160         88  HOLDFILE-NOTFND                VALUE '23'.
001170     05  WS-PEVTFILE-STATUS            PIC X(02).
001180         88  PEVTFILE-OK                    VALUE '00'.
001190     05  WS-RUNRPT-STATUS              PIC X(02).
001200*
001210 01  WS-SWITCHES.
001220     05  SW-RERUN-MODE                 PIC X(01).
001230     05  SW-MORE-EVENTS                PIC X(01)     VALUE 'Y'.
001240         88  NO-MORE-EVENTS                 VALUE 'N'.
001250     05  SW-HOLD-FOUND                 PIC X(01)     VALUE 'N'.
001260         88  HOLD-WAS-FOUND                 VALUE 'Y'.
001270     05  SW-DUP-EVENT-ID                PIC X(01)     VALUE 'N'.
001280         88  EVENT-ID-IS-DUP                VALUE 'Y'.
001290     05  SW-DUP-PAYLOAD-HASH            PIC X(01)     VALUE 'N'.
001300         88  PAYLOAD-HASH-IS-DUP            VALUE 'Y'.
001310     05  SW-RECORD-FAILED               PIC X(01)     VALUE 'N'.
001320         88  THIS-RECORD-FAILED             VALUE 'Y'.
001330     05  SW-HOLD-CHANGED                PIC X(01)     VALUE 'N'.
001340         88  HOLD-STATUS-CHANGED            VALUE 'Y'.
001350*
001360 01  WS-COUNTERS COMP.
001370     05  WS-HOLD-RRN                   PIC 9(09).
001380     05  WS-PEVT-RRN                   PIC 9(09).
001390     05  WS-NEXT-PEVT-RRN              PIC 9(09)     VALUE ZERO.
001400     05  WS-SCAN-RRN                   PIC 9(09).
001410     05  WS-EVENT-SEQ                  PIC 9(08)     VALUE ZERO.
001420     05  WS-EVENTS-READ                PIC 9(09)     VALUE ZERO.
001430     05  WS-EVENTS-APPLIED             PIC 9(09)     VALUE ZERO.
001440     05  WS-EVENTS-FAILED              PIC 9(09)     VALUE ZERO.
001450     05  WS-EVENTS-SKIPPED             PIC 9(09)     VALUE ZERO.
001460*
001470 01  WS-EVENT-ID-WORK                  PIC X(60).
001480 01  WS-PAYLOAD-HASH-WORK              PIC X(64).
001490*
001500 01  WS-HASH-FIELDS COMP.
001510     05  WS-HASH-NUM1                  PIC 9(09).
001520     05  WS-HASH-NUM2                  PIC 9(09).
001530     05  WS-HASH-NUM3                  PIC 9(09).
001540     05  WS-HASH-NUM4                  PIC 9(09).
001550     05  WS-HASH-TALLY1                PIC 9(04).
001560     05  WS-HASH-TALLY2                PIC 9(04).
001570     05  WS-HASH-ACCUM                 PIC 9(09).
001580 01  WS-HASH-DIGITS                    PIC 9(09).
001590*
001600 77  WS-EVENT-SUFFIX                   PIC 9(08).
001610*
001620 01  WS-SYSTEM-DATE-TIME.
001630     05  WS-SYS-DATE.
001640         10  WS-SYS-CC                 PIC 9(02).
001650         10  WS-SYS-YY                 PIC 9(02).
001660         10  WS-SYS-MM                 PIC 9(02).
001670         10  WS-SYS-DD                 PIC 9(02).
001680     05  WS-SYS-TIME.
001690         10  WS-SYS-HH                 PIC 9(02).
001700         10  WS-SYS-MN                 PIC 9(02).
001710         10  WS-SYS-SS                 PIC 9(02).
001720 01  WS-SYSTEM-DATE-TIME-X REDEFINES WS-SYSTEM-DATE-TIME
001730                                   PIC X(14).
001740*
001750****************************************************************
001760 PROCEDURE DIVISION.
001770****************************************************************
001780*0000-MAIN-LINE.                                                   CHR0280
001790 0000-MAIN-LINE.
001800     PERFORM 0700-OPEN-FILES THRU 0700-EXIT
001810     PERFORM 0750-GET-SYSTEM-DATE-TIME THRU 0750-EXIT
001820     PERFORM 0160-FIND-HIGH-WATER-PEVT-RRN THRU 0160-EXIT
001830     PERFORM 0100-PROCESS-EVENT THRU 0100-EXIT
001840         UNTIL NO-MORE-EVENTS
001850     PERFORM 0900-END-OF-JOB-REPORT THRU 0900-EXIT
001860     PERFORM 0950-CLOSE-FILES THRU 0950-EXIT
001870     STOP RUN.
001880*
001890*0160-FIND-HIGH-WATER-PEVT-RRN WALKS THE PROCESSED-EVENT FILE      CHR0290
001900* ONCE SO NEW ROWS ARE APPENDED PAST THE LAST ONE ON FILE.         CHR0300
001910 0160-FIND-HIGH-WATER-PEVT-RRN.
001920     MOVE 1 TO WS-PEVT-RRN
001930 0160-PROBE-LOOP.
001940     READ PROCESSED-EVENT-FILE
001950     IF PEVTFILE-OK
001960         MOVE WS-PEVT-RRN TO WS-NEXT-PEVT-RRN
001970         ADD 1 TO WS-PEVT-RRN
001980         GO TO 0160-PROBE-LOOP
001990     END-IF.
002000 0160-EXIT.
002010     EXIT.
002020*
002030*0100-PROCESS-EVENT READS ONE TRANSACTION EVENT AND DRIVES IT      CHR0310
002040* THROUGH THE DEDUP LEDGER, HOLD LOOKUP AND STATUS TRANSITION.     CHR0320
002050 0100-PROCESS-EVENT.
002060     READ TRANSACTION-EVENT-IN
002070         AT END
002080             SET NO-MORE-EVENTS TO TRUE
002090             GO TO 0100-EXIT
002100     END-READ
002110     ADD 1 TO WS-EVENTS-READ
002120     MOVE 'N' TO SW-RECORD-FAILED
002130     IF TEVT-HOLD-ID = ZERO
002140         ADD 1 TO WS-EVENTS-SKIPPED
002150         GO TO 0100-EXIT
002160     END-IF
002170     PERFORM 0200-BUILD-EVENT-ID THRU 0200-EXIT
002180     PERFORM 0300-BUILD-PAYLOAD-HASH THRU 0300-EXIT
002190     PERFORM 0400-CHECK-DUP-EVENT-ID THRU 0400-EXIT
002200     IF EVENT-ID-IS-DUP
002210         ADD 1 TO WS-EVENTS-SKIPPED
002220         GO TO 0100-EXIT
002230     END-IF
002240     PERFORM 0500-CHECK-DUP-PAYLOAD-HASH THRU 0500-EXIT
002250     IF PAYLOAD-HASH-IS-DUP
002260         ADD 1 TO WS-EVENTS-SKIPPED
002270         GO TO 0100-EXIT
002280     END-IF
002290     PERFORM 0600-FIND-HOLD-BY-ID THRU 0600-EXIT
002300     IF NOT HOLD-WAS-FOUND
002310         DISPLAY 'Hold not found: ' TEVT-HOLD-ID
002320         SET THIS-RECORD-FAILED TO TRUE
002330         MOVE SPACES TO WS-PAYLOAD-HASH-WORK
002340         PERFORM 0800-RECORD-PROCESSED-EVENT THRU 0800-EXIT
002350         ADD 1 TO WS-EVENTS-FAILED
002360         GO TO 0100-EXIT
002370     END-IF
002380     PERFORM 0700-APPLY-TRANSITION THRU 0700-APPLY-TRANSITION-EXIT
002390     PERFORM 0800-RECORD-PROCESSED-EVENT THRU 0800-EXIT
002400     IF THIS-RECORD-FAILED
002410         ADD 1 TO WS-EVENTS-FAILED
002420     ELSE
002430         ADD 1 TO WS-EVENTS-APPLIED
002440     END-IF
002450 0100-EXIT.
002460     EXIT.
002470*
002480*0200-BUILD-EVENT-ID FORMS EVENT-TYPE-TRANSACTION-ID-SUFFIX.       CHR0330
002490* THE SUFFIX IS A RUN-LOCAL COUNTER, UNIQUE PER CALL AS LONG AS    CHR0340
002500* THIS STEP DOES NOT RUN TWO INSTANCES AGAINST THE SAME FEED.      CHR0350
002510 0200-BUILD-EVENT-ID.
002520     ADD 1 TO WS-EVENT-SEQ
002530     MOVE WS-EVENT-SEQ TO WS-EVENT-SUFFIX
002540     MOVE SPACES TO WS-EVENT-ID-WORK
002550     STRING TEVT-EVENT-TYPE DELIMITED BY SPACE
002560            '-' DELIMITED BY SIZE
002570            TEVT-TRANSACTION-ID DELIMITED BY SIZE
002580            '-' DELIMITED BY SIZE
002590            WS-EVENT-SUFFIX DELIMITED BY SIZE
002600         INTO WS-EVENT-ID-WORK
002610     END-STRING.
002620 0200-EXIT.
002630     EXIT.
002640*
002650*0300-BUILD-PAYLOAD-HASH IS A SIMPLE CONTENT CHECKSUM, NOT A       CHR0360
002660* CRYPTOGRAPHIC DIGEST - IT ONLY HAS TO COME OUT IDENTICAL FOR     CHR0370
002670* TWO BYTE-IDENTICAL INBOUND RECORDS, WHICH IT DOES.               CHR0380
002680 0300-BUILD-PAYLOAD-HASH.
002690     MOVE TEVT-TRANSACTION-ID TO WS-HASH-NUM1
002700     MOVE TEVT-HOLD-ID TO WS-HASH-NUM2
002710     ADD TEVT-ISSUER-ACCT-ID TEVT-MERCH-ACCT-ID
002720         GIVING WS-HASH-NUM3
002730     MOVE TEVT-AMOUNT TO WS-HASH-NUM4
002740     MOVE ZERO TO WS-HASH-TALLY1
002750     MOVE ZERO TO WS-HASH-TALLY2
002760     INSPECT TEVT-EVENT-TYPE TALLYING WS-HASH-TALLY1
002770         FOR ALL 'A' ALL 'E' ALL 'I' ALL 'O' ALL 'U'
002780     INSPECT TEVT-STATUS TALLYING WS-HASH-TALLY2
002790         FOR ALL '0' ALL '1' ALL '2' ALL '3' ALL '4'
002800             ALL '5' ALL '6' ALL '7' ALL '8' ALL '9'
002810     COMPUTE WS-HASH-ACCUM =
002820         (WS-HASH-NUM1 * 7) + (WS-HASH-NUM2 * 13) +
002830         (WS-HASH-NUM3 * 17) + (WS-HASH-NUM4 * 19) +
002840         (WS-HASH-TALLY1 * 23) + (WS-HASH-TALLY2 * 29)
002850     MOVE WS-HASH-ACCUM TO WS-HASH-DIGITS
002860     MOVE WS-HASH-DIGITS TO WS-PAYLOAD-HASH-WORK (1:9)
002870     MOVE WS-HASH-DIGITS TO WS-PAYLOAD-HASH-WORK (10:9)
002880     MOVE WS-HASH-DIGITS TO WS-PAYLOAD-HASH-WORK (19:9)
002890     MOVE WS-HASH-DIGITS TO WS-PAYLOAD-HASH-WORK (28:9)
002900     MOVE WS-HASH-DIGITS TO WS-PAYLOAD-HASH-WORK (37:9)
002910     MOVE WS-HASH-DIGITS TO WS-PAYLOAD-HASH-WORK (46:9)
002920     MOVE WS-HASH-DIGITS TO WS-PAYLOAD-HASH-WORK (55:9)
002930     MOVE WS-HASH-DIGITS (1:1) TO WS-PAYLOAD-HASH-WORK (64:1).
002940 0300-EXIT.
002950     EXIT.
002960*
002970*0400-CHECK-DUP-EVENT-ID SCANS EVERY PROCESSED-EVENT ROW ON        CHR0390
002980* FILE SO FAR FOR AN EXACT EVENT-ID MATCH - NO RRN MAPPING         CHR0400
002990* EXISTS FOR A TEXT KEY SO THIS IS A SEQUENTIAL SCAN.              CHR0410
003000 0400-CHECK-DUP-EVENT-ID.
003010     MOVE 'N' TO SW-DUP-EVENT-ID
003020     MOVE 1 TO WS-SCAN-RRN
003030 0400-SCAN-LOOP.
003040     IF WS-SCAN-RRN > WS-NEXT-PEVT-RRN
003050         GO TO 0400-EXIT
003060     END-IF
003070     MOVE WS-SCAN-RRN TO WS-PEVT-RRN
003080     READ PROCESSED-EVENT-FILE
003090     IF PEVTFILE-OK
003100         IF PEVT-EVENT-ID = WS-EVENT-ID-WORK
003110             SET EVENT-ID-IS-DUP TO TRUE
003120             GO TO 0400-EXIT
003130         END-IF
003140     END-IF
003150     ADD 1 TO WS-SCAN-RRN
003160     GO TO 0400-SCAN-LOOP.
003170 0400-EXIT.
003180     EXIT.
003190*
003200*0500-CHECK-DUP-PAYLOAD-HASH IS THE SECOND LINE OF DEFENSE -       CHR0420
003210* CATCHES THE SAME CONTENT REDELIVERED UNDER A FRESH EVENT-ID.     CHR0430
003220* A BLANK STORED HASH (A PRIOR HOLD-NOT-FOUND FAILURE) NEVER       CHR0440
003230* COUNTS AS A MATCH.                                               CHR0450
003240 0500-CHECK-DUP-PAYLOAD-HASH.
003250     MOVE 'N' TO SW-DUP-PAYLOAD-HASH
003260     MOVE 1 TO WS-SCAN-RRN
003270 0500-SCAN-LOOP.
003280     IF WS-SCAN-RRN > WS-NEXT-PEVT-RRN
003290         GO TO 0500-EXIT
003300     END-IF
003310     MOVE WS-SCAN-RRN TO WS-PEVT-RRN
003320     READ PROCESSED-EVENT-FILE
003330     IF PEVTFILE-OK
003340         IF PEVT-PAYLOAD-HASH NOT = SPACES
003350             IF PEVT-PAYLOAD-HASH = WS-PAYLOAD-HASH-WORK
003360                 SET PAYLOAD-HASH-IS-DUP TO TRUE
003370                 GO TO 0500-EXIT
003380             END-IF
003390         END-IF
003400     END-IF
003410     ADD 1 TO WS-SCAN-RRN
003420     GO TO 0500-SCAN-LOOP.
003430 0500-EXIT.
003440     EXIT.
003450*
003460*0600-FIND-HOLD-BY-ID READS THE HOLD DIRECTLY BY RRN SINCE         CHR0460
003470* HOLD-ID IS ASSIGNED AS THE HOLD FILE'S RELATIVE RECORD           CHR0470
003480* NUMBER AT CREATE TIME (SEE HOLDCRT).                             CHR0480
003490 0600-FIND-HOLD-BY-ID.
003500     MOVE 'N' TO SW-HOLD-FOUND
003510     MOVE TEVT-HOLD-ID TO WS-HOLD-RRN
003520     READ HOLD-FILE
003530     IF HOLDFILE-OK
003540         SET HOLD-WAS-FOUND TO TRUE
003550     END-IF.
003560 0600-EXIT.
003570     EXIT.
003580*
003590*0700-APPLY-TRANSITION DRIVES THE HOLD THROUGH ITS NEXT STATUS.    CHR0490
003600* ONLY A REAL STATUS CHANGE CAUSES A REWRITE - A NO-OP             CHR0500
003610* RE-APPLICATION OF AN EVENT MUST NOT TOUCH THE HOLD ROW.  A       CHR0510
003620* REWRITE FAILURE FAILS THIS RECORD ONLY, SAME AS HOLD-NOT-        CHR0511
003630* FOUND IN 0600 (CH-0431).                                         CHR0512
003640 0700-APPLY-TRANSITION.
003650     MOVE 'N' TO SW-HOLD-CHANGED
003660     IF TEVT-TYPE-AUTHORIZED
003670         SET HOLD-STAT-CAPTURED TO TRUE
003680         SET HOLD-STATUS-CHANGED TO TRUE
003690     END-IF
003700     IF TEVT-TYPE-POSTED
003710         IF NOT HOLD-STAT-CAPTURED
003720             SET HOLD-STAT-CAPTURED TO TRUE
003730             SET HOLD-STATUS-CHANGED TO TRUE
003740         END-IF
003750     END-IF
003760     IF TEVT-TYPE-FAILED
003770         IF HOLD-STAT-AUTHORIZED
003780             SET HOLD-STAT-VOIDED TO TRUE
003790             SET HOLD-STATUS-CHANGED TO TRUE
003800         END-IF
003810     END-IF
003820     IF HOLD-STATUS-CHANGED
003830         MOVE WS-SYSTEM-DATE-TIME-X TO HOLD-UPDATED-AT-X
003840         REWRITE HOLD-REC
003850         IF NOT HOLDFILE-OK
003860             DISPLAY 'EVTAPPL - REWRITE FAILED FOR HOLD-ID '
003870                 HOLD-ID
003880             SET THIS-RECORD-FAILED TO TRUE
003890             MOVE SPACES TO WS-PAYLOAD-HASH-WORK
003900         END-IF
003910     END-IF.
003920 0700-APPLY-TRANSITION-EXIT.
003930     EXIT.
003940*
003950*0800-RECORD-PROCESSED-EVENT APPENDS ONE ROW TO THE DEDUP          CHR0520
003960* LEDGER FOR EVERY RECORD READ, APPLIED OR FAILED ALIKE.           CHR0530
003970 0800-RECORD-PROCESSED-EVENT.
003980     INITIALIZE PROCESSED-EVENT-REC
003990     ADD 1 TO WS-NEXT-PEVT-RRN
004000     MOVE WS-NEXT-PEVT-RRN TO WS-PEVT-RRN
004010     MOVE WS-EVENT-ID-WORK TO PEVT-EVENT-ID
004020     IF THIS-RECORD-FAILED
004030         SET PEVT-STAT-FAILED TO TRUE
004040         MOVE SPACES TO PEVT-PAYLOAD-HASH
004050     ELSE
004060         SET PEVT-STAT-PROCESSED TO TRUE
004070         MOVE WS-PAYLOAD-HASH-WORK TO PEVT-PAYLOAD-HASH
004080     END-IF
004090     MOVE WS-SYSTEM-DATE-TIME-X TO PEVT-PROCESSED-AT-X
004100     WRITE PROCESSED-EVENT-REC.
004110 0800-EXIT.
004120     EXIT.
004130*
004140*0700-OPEN-FILES.                                                  CHR0540
004150 0700-OPEN-FILES.
004160     OPEN INPUT  TRANSACTION-EVENT-IN
004170     OPEN I-O    HOLD-FILE
004180     OPEN I-O    PROCESSED-EVENT-FILE
004190     OPEN OUTPUT RUN-REPORT-OUT.
004200 0700-EXIT.
004210     EXIT.
004220*
004230*0750-GET-SYSTEM-DATE-TIME IS A STAND-IN FOR THE SYSTEM CLOCK      CHR0550
004240* CALL - A REAL RUN STAMPS WS-SYSTEM-DATE-TIME FROM THE SYSTEM     CHR0560
004250* DATE-TIME SPECIAL REGISTER AT 0700.                              CHR0570
004260 0750-GET-SYSTEM-DATE-TIME.
004270     ACCEPT WS-SYSTEM-DATE-TIME FROM DATE YYYYMMDD
004280     ACCEPT WS-SYS-TIME FROM TIME.
004290 0750-EXIT.
004300     EXIT.
004310*
004320*0900-END-OF-JOB-REPORT WRITES THE SINGLE CONTROL-TOTAL LINE       CHR0580
004330* FOR THIS RUN OF EVTAPPL.                                         CHR0590
004340 0900-END-OF-JOB-REPORT.
004350     INITIALIZE RUN-REPORT-LINE
004360     MOVE 'EVENT-APPLY' TO RPT-RUN-TYPE
004370     MOVE WS-EVENTS-READ TO RPT-RECORDS-READ
004380     MOVE WS-EVENTS-APPLIED TO RPT-RECORDS-UPDATED
004390     MOVE WS-EVENTS-FAILED TO RPT-RECORDS-FAILED
004400     MOVE ZERO TO RPT-EVENTS-WRITTEN
004410     WRITE RUN-REPORT-LINE.
004420 0900-EXIT.
004430     EXIT.
004440*
004450*0950-CLOSE-FILES.                                                 CHR0600
004460 0950-CLOSE-FILES.
004470     CLOSE TRANSACTION-EVENT-IN
004480           HOLD-FILE
004490           PROCESSED-EVENT-FILE
004500           RUN-REPORT-OUT.
004510 0950-EXIT.
004520     EXIT.
