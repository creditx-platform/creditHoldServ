000010****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF THE CARD OPERATIONS GROUP       CHQ0010
000030* ALL RIGHTS RESERVED                                              CHQ0020
000040****************************************************************
000050* PROGRAM:  HOLDEXP                                                CHQ0030
000060*                                                                  CHQ0040
000070* SWEEPS THE ENTIRE HOLD FILE LOOKING FOR AUTHORIZED HOLDS WHOSE   CHQ0050
000080* EXPIRES-AT HAS PASSED, FLIPS EACH ONE TO EXPIRED AND DROPS AN    CHQ0060
000090* OUTBOX NOTIFICATION FOR IT.  RUN THIS STEP ON AN INTERVAL FROM   CHQ0070
000100* THE SCHEDULER - THE INTERVAL ITSELF IS A JCL/SCHEDULER           CHQ0080
000110* CONCERN, NOT SOMETHING THIS PROGRAM KNOWS ABOUT.                 CHQ0090
000120*                                                                  CHQ0100
000130****************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.  HOLDEXP.
000160 AUTHOR. DOUG STOUT.
000170 INSTALLATION. CARD OPERATIONS GROUP.
000180 DATE-WRITTEN. 03/14/88.
000190 DATE-COMPILED.
000200 SECURITY. CONFIDENTIAL - CARDHOLDER DATA.
000210*
000220****************************************************************
000230* CHANGE LOG                                                       CHQ0110
000240*   DATE      INIT  REQUEST  DESCRIPTION                           CHQ0120
000250*   --------  ----  -------  --------------------------------      CHQ0130
000260*   03/14/88  DS    CH-0041  ORIGINAL PROGRAM                      CHQ0140
000270*   11/30/91  JS    CH-0133  EXPIRES-AT NOW COMPARED AS A SPLIT    CHQ0150
000280*                            DATE/TIME GROUP INSTEAD OF DATE-ONLY  CHQ0160
000290*   02/11/96  MW    CH-0219  OUTBOX WRITE ADDED FOR EACH HOLD      CHQ0170
000300*                            THIS SWEEP EXPIRES                    CHQ0180
000310*   01/06/99  RT    CH-0301  Y2K - CENTURY NOW CARRIED EXPLICITLY  CHQ0190
000320*                            IN THE COMPARE, NO MORE 19XX ASSUME   CHQ0200
000330*   07/22/02  RT    CH-0355  ONE-BAD-RECORD-MUST-NOT-STOP-THE-     CHQ0210
000340*                            SWEEP FIX - REWRITE/WRITE FAILURES    CHQ0220
000350*                            NOW COUNTED AND SKIPPED, NOT FATAL    CHQ0230
000360*   05/16/05  KP    CH-0410  RAN THIS THROUGH THE CODING STANDARD  CHQ0232
000370*                            REVIEW - DRIVER PERFORMS NOW USE      CHQ0234
000380*                            PERFORM...THRU...EXIT PARAGRAPH       CHQ0236
000390*                            RANGES AND THE NEXT-OBX-ID COUNTER    CHQ0238
000400*                            MOVED TO A 77-LEVEL, PER SHOP STD     CHQ0239
000410*   08/02/05  KP    CH-0425  WS-NEXT-OBX-ID WAS NEVER RESUMED      CHQ0241
000420*                            ACROSS RUNS - A SECOND RUN RE-USED    CHQ0242
000430*                            OBXFILE RRN 1 AND COLLIDED WITH A     CHQ0243
000440*                            ROW HOLDCRT HAD ALREADY WRITTEN       CHQ0244
000450*                            THERE.  ADDED A HIGH-WATER PROBE OF   CHQ0245
000460*                            OUTBOX-EVENT-FILE AT OPEN TIME, SAME  CHQ0246
000470*                            PATTERN AS 0150 BELOW ALREADY USES    CHQ0247
000480*                            FOR HOLD-FILE                         CHQ0248
000490*                                                                  CHQ0240
000500****************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 ON STATUS IS SW-RERUN-MODE.
000580*
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT HOLD-FILE ASSIGN TO HOLDFILE
000620         ORGANIZATION IS RELATIVE
000630         ACCESS MODE IS DYNAMIC
000640         RELATIVE KEY IS WS-HOLD-RRN
000650         FILE STATUS IS WS-HOLDFILE-STATUS.
000660*
000670     SELECT OUTBOX-EVENT-FILE ASSIGN TO OBXFILE
000680         ORGANIZATION IS RELATIVE
000690         ACCESS MODE IS DYNAMIC
000700         RELATIVE KEY IS WS-OBX-RRN
000710         FILE STATUS IS WS-OBXFILE-STATUS.
000720*
000730     SELECT RUN-REPORT-OUT ASSIGN TO RUNRPT
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-RUNRPT-STATUS.
000760*
000770****************************************************************
000780 DATA DIVISION.
000790 FILE SECTION.
000800*
000810 FD  HOLD-FILE
000820     RECORDING MODE IS F.
000830 COPY HOLDREC.
000840*
000850 FD  OUTBOX-EVENT-FILE
000860     RECORDING MODE IS F.
000870 COPY OBXEVT.
000880*
000890 FD  RUN-REPORT-OUT
000900     RECORDING MODE IS F.
000910 COPY RPTLINE.
000920*
000930****************************************************************
000940 WORKING-STORAGE SECTION.
000950****************************************************************
000960*
000970 01  WS-FILE-STATUSES.
000980     05  WS-HOLDFILE-STATUS           PIC X(02).
000990         88  HOLDFILE-OK                   VALUE '00'.
001000         88  HOLDFILE-NOTFND               VALUE '23'.
001010     05  WS-OBXFILE-STATUS            PIC X(02).
001020         88  OBXFILE-OK                    VALUE '00'.
001030     05  WS-RUNRPT-STATUS             PIC X(02).
001040*
001050 01  WS-SWITCHES.
001060     05  SW-RERUN-MODE                PIC X(01).
001070     05  SW-HOLD-EXPIRED-NOW           PIC X(01)     VALUE 'N'.
001080         88  THIS-HOLD-EXPIRED-NOW          VALUE 'Y'.
001090     05  SW-SWEEP-DONE                PIC X(01)     VALUE 'N'.
001100         88  SWEEP-IS-DONE                  VALUE 'Y'.
001110*
001120 01  WS-COUNTERS COMP.
001130     05  WS-HOLD-RRN                  PIC 9(09).
001140     05  WS-OBX-RRN                   PIC 9(09).
001150     05  WS-HOLDS-EXAMINED            PIC 9(09)     VALUE ZERO.
001160     05  WS-HOLDS-EXPIRED             PIC 9(09)     VALUE ZERO.
001170     05  WS-HOLDS-FAILED              PIC 9(09)     VALUE ZERO.
001180     05  WS-EVENTS-WRITTEN            PIC 9(09)     VALUE ZERO.
001190*
001200 77  WS-NEXT-OBX-ID                   PIC 9(09) COMP VALUE ZERO.
001210*
001220 01  WS-SYSTEM-DATE-TIME.
001230     05  WS-SYS-DATE.
001240         10  WS-SYS-CC                PIC 9(02).
001250         10  WS-SYS-YY                PIC 9(02).
001260         10  WS-SYS-MM                PIC 9(02).
001270         10  WS-SYS-DD                PIC 9(02).
001280     05  WS-SYS-TIME.
001290         10  WS-SYS-HH                PIC 9(02).
001300         10  WS-SYS-MN                PIC 9(02).
001310         10  WS-SYS-SS                PIC 9(02).
001320 01  WS-SYSTEM-DATE-TIME-X REDEFINES WS-SYSTEM-DATE-TIME
001330                                   PIC X(14).
001340*
001350 01  WS-HOLD-ID-LIMIT-AREA.
001360     05  WS-LAST-ASSIGNED-RRN         PIC 9(09)    COMP
001370                                       VALUE ZERO.
001380 01  WS-HOLD-ID-LIMIT-X REDEFINES WS-HOLD-ID-LIMIT-AREA
001390                                   PIC X(04).
001400*
001410****************************************************************
001420 PROCEDURE DIVISION.
001430****************************************************************
001440*0000-MAIN-LINE OPENS THE FILES, FINDS THE HIGH-WATER HOLD-ID      CHQ0250
001450* BY PROBING THE RELATIVE FILE, FINDS THE HIGH-WATER OBX-EVENT-    CHQ0261
001460* ID THE SAME WAY (CH-0425), THEN SWEEPS HOLD-FILE FROM RRN 1.     CHQ0260
001470 0000-MAIN-LINE.
001480     PERFORM 0700-OPEN-FILES THRU 0700-EXIT
001490     PERFORM 0750-GET-SYSTEM-DATE-TIME THRU 0750-EXIT
001500     PERFORM 0150-FIND-HIGH-WATER-RRN THRU 0150-EXIT
001510     PERFORM 0160-FIND-HIGH-WATER-OBX-ID THRU 0160-EXIT
001520     MOVE 1 TO WS-HOLD-RRN
001530     PERFORM 0100-SWEEP-HOLDS THRU 0100-EXIT
001540         UNTIL SWEEP-IS-DONE
001550     PERFORM 0900-END-OF-JOB-REPORT THRU 0900-EXIT
001560     PERFORM 0950-CLOSE-FILES THRU 0950-EXIT
001570     STOP RUN.
001580*
001590*0150-FIND-HIGH-WATER-RRN WALKS THE FILE ONCE TO FIND THE          CHQ0270
001600* HIGHEST RRN IN USE, SINCE HOLDFILE CARRIES NO HEADER ROW.        CHQ0280
001610 0150-FIND-HIGH-WATER-RRN.
001620     MOVE 1 TO WS-HOLD-RRN
001630 0150-PROBE-LOOP.
001640     READ HOLD-FILE
001650     IF HOLDFILE-OK
001660         MOVE WS-HOLD-RRN TO WS-LAST-ASSIGNED-RRN
001670         ADD 1 TO WS-HOLD-RRN
001680         GO TO 0150-PROBE-LOOP
001690     END-IF.
001700 0150-EXIT.
001710     EXIT.
001720*
001730*0160-FIND-HIGH-WATER-OBX-ID WALKS OUTBOX-EVENT-FILE ONCE THE      CHQ0262
001740* SAME WAY, SINCE OBXFILE ALSO CARRIES NO HEADER ROW - WITHOUT     CHQ0263
001750* IT A SECOND RUN RE-USES RRN 1 AND STEPS ON A ROW ALREADY         CHQ0264
001760* WRITTEN BY A PRIOR RUN OF THIS PROGRAM OR OF HOLDCRT             CHQ0265
001770* (CH-0425).                                                       CHQ0266
001780 0160-FIND-HIGH-WATER-OBX-ID.
001790     MOVE 1 TO WS-OBX-RRN
001800 0160-PROBE-LOOP.
001810     READ OUTBOX-EVENT-FILE
001820     IF OBXFILE-OK
001830         MOVE WS-OBX-RRN TO WS-NEXT-OBX-ID
001840         ADD 1 TO WS-OBX-RRN
001850         GO TO 0160-PROBE-LOOP
001860     END-IF.
001870 0160-EXIT.
001880     EXIT.
001890*
001900*0100-SWEEP-HOLDS READS ONE HOLD BY RRN AND DRIVES IT THROUGH      CHQ0290
001910* THE EXPIRY TEST, ADVANCING THE RRN OR ENDING THE SWEEP.          CHQ0300
001920 0100-SWEEP-HOLDS.
001930     IF WS-HOLD-RRN > WS-LAST-ASSIGNED-RRN
001940         SET SWEEP-IS-DONE TO TRUE
001950         GO TO 0100-EXIT
001960     END-IF
001970     READ HOLD-FILE
001980     IF NOT HOLDFILE-OK
001990         ADD 1 TO WS-HOLD-RRN
002000         GO TO 0100-EXIT
002010     END-IF
002020     ADD 1 TO WS-HOLDS-EXAMINED
002030     MOVE 'N' TO SW-HOLD-EXPIRED-NOW
002040     IF HOLD-STAT-AUTHORIZED
002050         IF HOLD-EXPIRES-AT-X < WS-SYSTEM-DATE-TIME-X
002060             PERFORM 0200-EXPIRE-ONE-HOLD THRU 0200-EXIT
002070         END-IF
002080     END-IF
002090     ADD 1 TO WS-HOLD-RRN
002100 0100-EXIT.
002110     EXIT.
002120*
002130*0200-EXPIRE-ONE-HOLD FLIPS THE HOLD TO EXPIRED AND RECORDS THE    CHQ0310
002140* OUTBOX EVENT.  A FAILURE ON EITHER WRITE IS COUNTED AND          CHQ0320
002150* LOGGED - IT DOES NOT STOP THE REST OF THE SWEEP (CH-0355).       CHQ0330
002160 0200-EXPIRE-ONE-HOLD.
002170     SET HOLD-STAT-EXPIRED TO TRUE
002180     MOVE WS-SYSTEM-DATE-TIME-X TO HOLD-UPDATED-AT-X
002190     REWRITE HOLD-REC
002200     IF NOT HOLDFILE-OK
002210         ADD 1 TO WS-HOLDS-FAILED
002220         DISPLAY 'HOLDEXP - REWRITE FAILED FOR HOLD-ID ' HOLD-ID
002230         GO TO 0200-EXIT
002240     END-IF
002250     ADD 1 TO WS-HOLDS-EXPIRED
002260     SET THIS-HOLD-EXPIRED-NOW TO TRUE
002270     PERFORM 0300-WRITE-OUTBOX-EXPIRED THRU 0300-EXIT
002280 0200-EXIT.
002290     EXIT.
002300*
002310*0300-WRITE-OUTBOX-EXPIRED RECORDS THE HOLD.EXPIRED EVENT FOR      CHQ0340
002320* THE HOLD JUST FLIPPED BY 0200.                                   CHQ0350
002330 0300-WRITE-OUTBOX-EXPIRED.
002340     INITIALIZE OUTBOX-EVENT-REC
002350     ADD 1 TO WS-NEXT-OBX-ID
002360     MOVE WS-NEXT-OBX-ID TO WS-OBX-RRN
002370     MOVE WS-NEXT-OBX-ID TO OBX-EVENT-ID
002380     SET OBX-TYPE-HOLD-EXPIRED TO TRUE
002390     MOVE HOLD-ID TO OBX-AGGREGATE-ID
002400     SET OBX-STAT-PENDING TO TRUE
002410     MOVE ZERO TO OBX-RETRY-COUNT
002420     MOVE WS-SYSTEM-DATE-TIME-X TO OBX-CREATED-AT-X
002430     MOVE SPACES TO OBX-PUBLISHED-AT-X
002440     MOVE HOLD-ID TO OBXP-EXP-HOLD-ID
002450     MOVE HOLD-TRANSACTION-ID TO OBXP-EXP-TRANSACTION-ID
002460     MOVE HOLD-ACCOUNT-ID TO OBXP-EXP-ACCOUNT-ID
002470     MOVE HOLD-AMOUNT TO OBXP-EXP-AMOUNT
002480     MOVE HOLD-STATUS TO OBXP-EXP-STATUS
002490     MOVE HOLD-EXPIRES-AT-X TO OBXP-EXP-EXPIRES-AT
002500     WRITE OUTBOX-EVENT-REC
002510     IF OBXFILE-OK
002520         ADD 1 TO WS-EVENTS-WRITTEN
002530     ELSE
002540         ADD 1 TO WS-HOLDS-FAILED
002550         DISPLAY 'HOLDEXP - OUTBOX WRITE FAILED FOR HOLD-ID '
002560             HOLD-ID
002570     END-IF.
002580 0300-EXIT.
002590     EXIT.
002600*
002610*0700-OPEN-FILES.                                                  CHQ0360
002620 0700-OPEN-FILES.
002630     OPEN I-O    HOLD-FILE
002640     OPEN I-O    OUTBOX-EVENT-FILE
002650     OPEN OUTPUT RUN-REPORT-OUT.
002660 0700-EXIT.
002670     EXIT.
002680*
002690*0750-GET-SYSTEM-DATE-TIME IS A STAND-IN FOR THE SYSTEM CLOCK      CHQ0370
002700* CALL - A REAL RUN STAMPS WS-SYSTEM-DATE-TIME FROM THE SYSTEM     CHQ0380
002710* DATE-TIME SPECIAL REGISTER AT 0700.                              CHQ0390
002720 0750-GET-SYSTEM-DATE-TIME.
002730     ACCEPT WS-SYSTEM-DATE-TIME FROM DATE YYYYMMDD
002740     ACCEPT WS-SYS-TIME FROM TIME.
002750 0750-EXIT.
002760     EXIT.
002770*
002780*0900-END-OF-JOB-REPORT WRITES THE SINGLE CONTROL-TOTAL LINE       CHQ0400
002790* FOR THIS RUN OF HOLDEXP.                                         CHQ0410
002800 0900-END-OF-JOB-REPORT.
002810     INITIALIZE RUN-REPORT-LINE
002820     MOVE 'EXPIRY-SWEEP' TO RPT-RUN-TYPE
002830     MOVE WS-HOLDS-EXAMINED TO RPT-RECORDS-READ
002840     MOVE WS-HOLDS-EXPIRED TO RPT-RECORDS-UPDATED
002850     MOVE WS-HOLDS-FAILED TO RPT-RECORDS-FAILED
002860     MOVE WS-EVENTS-WRITTEN TO RPT-EVENTS-WRITTEN
002870     WRITE RUN-REPORT-LINE.
002880 0900-EXIT.
002890     EXIT.
002900*
002910*0950-CLOSE-FILES.                                                 CHQ0420
002920 0950-CLOSE-FILES.
002930     CLOSE HOLD-FILE
002940           OUTBOX-EVENT-FILE
002950           RUN-REPORT-OUT.
002960 0950-EXIT.
002970     EXIT.
