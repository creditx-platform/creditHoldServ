000010*****************************************************************
000020* OBXEVT  -  OUTBOX EVENT MASTER RECORD LAYOUT                  *
000030*****************************************************************
000040* DESCRIPTIVE NAME = ONE OUTBOUND NOTIFICATION QUEUED IN THE    *
000050*    SAME UNIT OF WORK AS THE HOLD CHANGE THAT CAUSED IT, FOR   *
000060*    LATER DRAINING BY OBXPUB TO THE DOWNSTREAM FEED OBXOUT.    *
000070*
000080*    OBX-FILE IS ORGANIZED RELATIVE.  EVENT-ID IS ASSIGNED AS    *
000090*    THE NEXT RELATIVE RECORD NUMBER AT WRITE TIME SO OBXPUB     *
000100*    CAN REWRITE A ROW DIRECTLY AFTER IT PUBLISHES IT.           *
000110*
000120*    OBX-PAYLOAD CARRIES A DIFFERENT SHAPE PER OBX-EVENT-TYPE -  *
000130*    SEE THE TWO REDEFINES BELOW.                                *
000140*
000150* MAINTENANCE LOG                                                  CHL0510
000160*   DATE      INIT  REQUEST  DESCRIPTION                           CHL0520
000170*   --------  ----  -------  --------------------------------      CHL0530
000180*   03/14/88  DS    CH-0041  ORIGINAL LAYOUT - CREATED EVENT       CHL0540
000190*                            ONLY                                  CHL0550
000200*   11/30/91  JS    CH-0133  ADDED EXPIRED EVENT AND PUBLISHED-    CHL0560
000210*                            AT, SPLIT FROM A SINGLE EVENT-DATE    CHL0570
000220*   02/11/96  MW    CH-0219  ADDED RETRY-COUNT PER FRAUD REVIEW    CHL0580
000230*                            FINDING ON STUCK OUTBOX ROWS          CHL0590
000240*
000250 01  OUTBOX-EVENT-REC.
000260     05  OBX-EVENT-ID                   PIC 9(09).
000270     05  OBX-EVENT-TYPE                 PIC X(30).
000280         88  OBX-TYPE-HOLD-CREATED
000290                      VALUE 'hold.created'.
000300         88  OBX-TYPE-HOLD-EXPIRED
000310                      VALUE 'hold.expired'.
000320     05  OBX-AGGREGATE-ID                PIC 9(09).
000330     05  OBX-PUBLISH-STATUS             PIC X(10).
000340         88  OBX-STAT-PENDING               VALUE 'PENDING   '.
000350         88  OBX-STAT-PUBLISHED             VALUE 'PUBLISHED '.
000360         88  OBX-STAT-FAILED                VALUE 'FAILED    '.
000370     05  OBX-RETRY-COUNT                PIC 9(03)   COMP-3.
000380     05  OBX-CREATED-AT.
000390         10  OBX-CREATED-DATE.
000400             15  OBX-CREATED-CC          PIC 9(02).
000410             15  OBX-CREATED-YY          PIC 9(02).
000420             15  OBX-CREATED-MM          PIC 9(02).
000430             15  OBX-CREATED-DD          PIC 9(02).
000440         10  OBX-CREATED-TIME.
000450             15  OBX-CREATED-HH          PIC 9(02).
000460             15  OBX-CREATED-MN          PIC 9(02).
000470             15  OBX-CREATED-SS          PIC 9(02).
000480     05  OBX-CREATED-AT-X REDEFINES OBX-CREATED-AT
000490                                   PIC X(14).
000500     05  OBX-PUBLISHED-AT.
000510         10  OBX-PUBLISHED-DATE.
000520             15  OBX-PUBLISHED-CC        PIC 9(02).
000530             15  OBX-PUBLISHED-YY        PIC 9(02).
000540             15  OBX-PUBLISHED-MM        PIC 9(02).
000550             15  OBX-PUBLISHED-DD        PIC 9(02).
000560         10  OBX-PUBLISHED-TIME.
000570             15  OBX-PUBLISHED-HH        PIC 9(02).
000580             15  OBX-PUBLISHED-MN        PIC 9(02).
000590             15  OBX-PUBLISHED-SS        PIC 9(02).
000600     05  OBX-PUBLISHED-AT-X REDEFINES OBX-PUBLISHED-AT
000610                                   PIC X(14).
000620     05  OBX-PAYLOAD                    PIC X(80).
000630     05  OBX-PAYLOAD-CREATED REDEFINES OBX-PAYLOAD.
000640         10  OBXP-CRE-HOLD-ID            PIC 9(09).
000650         10  OBXP-CRE-TRANSACTION-ID     PIC 9(09).
000660         10  OBXP-CRE-ISSUER-ACCT-ID     PIC 9(09).
000670         10  OBXP-CRE-MERCH-ACCT-ID      PIC 9(09).
000680         10  OBXP-CRE-AMOUNT             PIC S9(09)V99.
000690         10  OBXP-CRE-CURRENCY           PIC X(03).
000700         10  OBXP-CRE-STATUS             PIC X(10).
000710         10  OBXP-CRE-EXPIRES-AT         PIC X(14).
000720         10  FILLER                      PIC X(06).
000730     05  OBX-PAYLOAD-EXPIRED REDEFINES OBX-PAYLOAD.
000740         10  OBXP-EXP-HOLD-ID            PIC 9(09).
000750         10  OBXP-EXP-TRANSACTION-ID     PIC 9(09).
000760         10  OBXP-EXP-ACCOUNT-ID         PIC 9(09).
000770         10  OBXP-EXP-AMOUNT             PIC S9(09)V99.
000780         10  OBXP-EXP-STATUS             PIC X(10).
000790         10  OBXP-EXP-EXPIRES-AT         PIC X(14).
000800         10  FILLER                      PIC X(18).
000810     05  FILLER                        PIC X(22).
000820*
000830*    TOTAL RECORD LENGTH = 190 BYTES.
000840*****************************************************************
