000010*****************************************************************
000020* TRANEVT  -  INBOUND TRANSACTION LIFECYCLE EVENT LAYOUT        *
000030*****************************************************************
000040* DESCRIPTIVE NAME = ONE UPSTREAM TRANSACTION-OUTCOME EVENT TO  *
000050*    BE APPLIED AGAINST THE HOLD IT NAMES.  FED TO EVTAPPL FROM *
000060*    TEVTIN, ONE RECORD PER LINE.                                *
000070*
000080* MAINTENANCE LOG                                                  CHL0310
000090*   DATE      INIT  REQUEST  DESCRIPTION                           CHL0320
000100*   --------  ----  -------  --------------------------------      CHL0330
000110*   11/30/91  JS    CH-0133  ORIGINAL LAYOUT                       CHL0340
000120*   04/08/93  JS    CH-0177  ADDED HOLD-ID - EVENT IS SKIPPED      CHL0350
000130*                            OUTRIGHT WHEN THIS IS ZERO/BLANK      CHL0360
000140*
000150 01  TRAN-EVENT-REC.
000160     05  TEVT-EVENT-TYPE                PIC X(30).
000170         88  TEVT-TYPE-AUTHORIZED
000180                      VALUE 'transaction.authorized'.
000190         88  TEVT-TYPE-POSTED
000200                      VALUE 'transaction.posted'.
000210         88  TEVT-TYPE-FAILED
000220                      VALUE 'transaction.failed'.
000230     05  TEVT-TRANSACTION-ID            PIC 9(09).
000240     05  TEVT-HOLD-ID                   PIC 9(09).
000250     05  TEVT-ISSUER-ACCT-ID            PIC 9(09).
000260     05  TEVT-MERCH-ACCT-ID             PIC 9(09).
000270     05  TEVT-AMOUNT                    PIC S9(09)V99.
000280     05  TEVT-CURRENCY                  PIC X(03).
000290     05  TEVT-STATUS                    PIC X(10).
000300     05  FILLER                         PIC X(20).
000310*
000320*    TOTAL RECORD LENGTH = 120 BYTES.
000330*****************************************************************
