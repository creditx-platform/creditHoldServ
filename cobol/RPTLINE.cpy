000010*****************************************************************
000020* RPTLINE  -  END OF JOB CONTROL TOTAL REPORT LINE               *
000030*****************************************************************
000040* DESCRIPTIVE NAME = ONE SUMMARY LINE WRITTEN BY EACH OF THE    *
000050*    FOUR BATCH PROGRAMS IN THIS SUITE TO RUNRPT AT END OF JOB. *
000060*
000070* MAINTENANCE LOG                                                  CHL0610
000080*   DATE      INIT  REQUEST  DESCRIPTION                           CHL0620
000090*   --------  ----  -------  --------------------------------      CHL0630
000100*   03/14/88  DS    CH-0041  ORIGINAL LAYOUT                       CHL0640
000110*   09/02/89  DS    CH-0077  ADDED RUN-TYPE SO ALL FOUR JOBS       CHL0650
000120*                            CAN SHARE ONE COPYBOOK                CHL0660
000130*
000140 01  RUN-REPORT-LINE.
000150     05  RPT-RUN-TYPE                  PIC X(15).
000160     05  FILLER                       PIC X(02)  VALUE SPACES.
000170     05  RPT-RECORDS-READ              PIC ZZZZZZZZ9.
000180     05  FILLER                       PIC X(02)  VALUE SPACES.
000190     05  RPT-RECORDS-UPDATED           PIC ZZZZZZZZ9.
000200     05  FILLER                       PIC X(02)  VALUE SPACES.
000210     05  RPT-RECORDS-FAILED            PIC ZZZZZZZZ9.
000220     05  FILLER                       PIC X(02)  VALUE SPACES.
000230     05  RPT-EVENTS-WRITTEN            PIC ZZZZZZZZ9.
000240     05  FILLER                        PIC X(22).
000250*
000260*    TOTAL RECORD LENGTH = 80 BYTES.
000270*****************************************************************
