000010*****************************************************************
000020* HRESPLN  -  HOLD CREATION RESPONSE RECORD LAYOUT               *
000030*****************************************************************
000040* DESCRIPTIVE NAME = ONE ACKNOWLEDGEMENT LINE WRITTEN BY         *
000050*    HOLDCRT TO HRESPOUT FOR EVERY HOLD-REQUEST-REC READ,        *
000060*    WHETHER THE HOLD WAS OPENED OR THE REQUEST WAS DECLINED.    *
000070*
000080*    HRSP-RESULT CARRIES AN OUTCOME WORD (APPROVED/DECLINED) ON
000090*    A NEW HOLD, BUT ON A REPLAY OF AN ALREADY-OPEN TRANSACTION
000100*    IT CARRIES THE HOLD'S OWN CURRENT STATUS WORD INSTEAD - SEE
000110*    CH-0098A BELOW.
000120*
000130* MAINTENANCE LOG                                                  CHL0710
000140*   DATE      INIT  REQUEST  DESCRIPTION                           CHL0720
000150*   --------  ----  -------  --------------------------------      CHL0730
000160*   03/14/88  DS    CH-0041  ORIGINAL LAYOUT                       CHL0740
000170*   06/19/90  DS    CH-0098  ADDED DECLINE-REASON TEXT FIELD       CHL0750
000180*   04/08/93  JS    CH-0177  RESULT NOW ALSO CARRIES THE HOLD'S    CHL0760
000190*                            OWN STATUS WORD ON A REPLAY, NOT      CHL0770
000200*                            JUST APPROVED/DECLINED                CHL0780
000210*
000220 01  HOLD-RESPONSE-LINE.
000230     05  HRSP-TRANSACTION-ID           PIC 9(09).
000240     05  FILLER                       PIC X(02)  VALUE SPACES.
000250     05  HRSP-HOLD-ID                   PIC 9(09).
000260     05  FILLER                       PIC X(02)  VALUE SPACES.
000270     05  HRSP-RESULT                   PIC X(10).
000280         88  HRSP-RESULT-APPROVED           VALUE 'APPROVED  '.
000290         88  HRSP-RESULT-DECLINED           VALUE 'DECLINED  '.
000300         88  HRSP-RESULT-AUTHORIZED          VALUE 'AUTHORIZED'.
000310         88  HRSP-RESULT-CAPTURED           VALUE 'CAPTURED  '.
000320         88  HRSP-RESULT-EXPIRED            VALUE 'EXPIRED   '.
000330         88  HRSP-RESULT-VOIDED             VALUE 'VOIDED    '.
000340     05  FILLER                       PIC X(02)  VALUE SPACES.
000350     05  HRSP-REASON                   PIC X(30).
000360     05  FILLER                        PIC X(15).
000370*
000380*    TOTAL RECORD LENGTH = 80 BYTES.
000390*****************************************************************
