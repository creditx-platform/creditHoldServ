000010****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF THE CARD OPERATIONS GROUP       CHS0010
000030* ALL RIGHTS RESERVED                                              CHS0020
000040****************************************************************
000050* PROGRAM:  OBXPUB                                                 CHS0030
000060*                                                                  CHS0040
000070* DRAINS THE OUTBOX - FETCHES UP TO A FIXED BATCH OF PENDING       CHS0050
000080* ROWS IN THE ORDER THEY WERE QUEUED, WRITES EACH ONE TO THE       CHS0060
000090* DOWNSTREAM FEED AND FLIPS IT TO PUBLISHED OR FAILED.  A          CHS0070
000100* FAILED ROW IS NOT RETRIED BY THIS SWEEP - THAT IS AN             CHS0080
000110* OPERATOR/RERUN DECISION, NOT SOMETHING THIS STEP DOES ITSELF.    CHS0090
000120*                                                                  CHS0100
000130****************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.  OBXPUB.
000160 AUTHOR. MARY WEISS.
000170 INSTALLATION. CARD OPERATIONS GROUP.
000180 DATE-WRITTEN. 02/11/96.
000190 DATE-COMPILED.
000200 SECURITY. CONFIDENTIAL - CARDHOLDER DATA.
000210*
000220****************************************************************
000230* CHANGE LOG                                                       CHS0110
000240*   DATE      INIT  REQUEST  DESCRIPTION                           CHS0120
000250*   --------  ----  -------  --------------------------------      CHS0130
000260*   02/11/96  MW    CH-0219  ORIGINAL PROGRAM - OUTBOX ROWS WERE   CHS0140
000270*                            PILING UP WITH NOTHING TO DRAIN THEM  CHS0150
000280*   01/06/99  RT    CH-0301  Y2K - PUBLISHED-AT CENTURY NOW        CHS0160
000290*                            CARRIED EXPLICITLY                    CHS0170
000300*   07/22/02  RT    CH-0355  BATCH-SIZE NOW A WORKING-STORAGE      CHS0180
000310*                            CONSTANT, NOT A MAGIC NUMBER BURIED   CHS0190
000320*                            IN THE LOOP TEST                      CHS0200
000330*   03/19/04  RT    CH-0388  FAILED ROWS CONFIRMED NOT RESELECTED  CHS0210
000340*                            ON A RERUN - ADDED COMMENT ONLY,      CHS0220
000350*                            BEHAVIOR WAS ALREADY CORRECT          CHS0230
000360*   05/16/05  KP    CH-0410  RAN THIS THROUGH THE CODING STANDARD  CHS0232
000370*                            REVIEW - DRIVER PERFORMS NOW USE      CHS0234
000380*                            PERFORM...THRU...EXIT PARAGRAPH       CHS0236
000390*                            RANGES AND BATCH-SIZE MOVED TO A      CHS0238
000400*                            77-LEVEL, PER SHOP STANDARD           CHS0239
000410*                                                                  CHS0240
000420****************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     UPSI-0 ON STATUS IS SW-RERUN-MODE.
000500*
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT OUTBOX-EVENT-FILE ASSIGN TO OBXFILE
000540         ORGANIZATION IS RELATIVE
000550         ACCESS MODE IS DYNAMIC
000560         RELATIVE KEY IS WS-OBX-RRN
000570         FILE STATUS IS WS-OBXFILE-STATUS.
000580*
000590     SELECT OUTBOX-OUT ASSIGN TO OBXOUT
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-OBXOUT-STATUS.
000620*
000630     SELECT RUN-REPORT-OUT ASSIGN TO RUNRPT
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS WS-RUNRPT-STATUS.
000660*
000670****************************************************************
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710 FD  OUTBOX-EVENT-FILE
000720     RECORDING MODE IS F.
000730 COPY OBXEVT.
000740*
000750 FD  OUTBOX-OUT
000760     RECORDING MODE IS F.
000770 COPY OBXOUT.
000780*
000790 FD  RUN-REPORT-OUT
000800     RECORDING MODE IS F.
000810 COPY RPTLINE.
000820*
000830****************************************************************
000840 WORKING-STORAGE SECTION.
000850****************************************************************
000860*
000870 01  WS-FILE-STATUSES.
000880     05  WS-OBXFILE-STATUS             PIC X(02).
000890         88  OBXFILE-OK                     VALUE '00'.
000900     05  WS-OBXOUT-STATUS              PIC X(02).
000910     05  WS-RUNRPT-STATUS              PIC X(02).
000920*
000930 01  WS-SWITCHES.
000940     05  SW-RERUN-MODE                 PIC X(01).
000950     05  SW-BATCH-DONE                 PIC X(01)     VALUE 'N'.
000960         88  BATCH-IS-DONE                   VALUE 'Y'.
000970     05  SW-PUBLISH-FAILED              PIC X(01)     VALUE 'N'.
000980         88  THIS-PUBLISH-FAILED             VALUE 'Y'.
000990*
001000 77  WS-BATCH-SIZE                     PIC 9(04) COMP VALUE 10.
001010*
001020 01  WS-COUNTERS COMP.
001030     05  WS-OBX-RRN                    PIC 9(09).
001040     05  WS-SCAN-RRN                   PIC 9(09).
001050     05  WS-LAST-ASSIGNED-RRN          PIC 9(09)     VALUE ZERO.
001060     05  WS-BATCH-FETCHED              PIC 9(04)     VALUE ZERO.
001070     05  WS-ROWS-READ                  PIC 9(09)     VALUE ZERO.
001080     05  WS-ROWS-PUBLISHED             PIC 9(09)     VALUE ZERO.
001090     05  WS-ROWS-FAILED                PIC 9(09)     VALUE ZERO.
001100*
001110 01  WS-HOLD-ID-LIMIT-AREA.
001120     05  WS-LAST-RRN-COPY              PIC 9(09)    COMP
001130                                        VALUE ZERO.
001140 01  WS-HOLD-ID-LIMIT-X REDEFINES WS-HOLD-ID-LIMIT-AREA
001150                                   PIC X(04).
001160*
001170 01  WS-SYSTEM-DATE-TIME.
001180     05  WS-SYS-DATE.
001190         10  WS-SYS-CC                 PIC 9(02).
001200         10  WS-SYS-YY                 PIC 9(02).
001210         10  WS-SYS-MM                 PIC 9(02).
001220         10  WS-SYS-DD                 PIC 9(02).
001230     05  WS-SYS-TIME.
001240         10  WS-SYS-HH                 PIC 9(02).
001250         10  WS-SYS-MN                 PIC 9(02).
001260         10  WS-SYS-SS                 PIC 9(02).
001270 01  WS-SYSTEM-DATE-TIME-X REDEFINES WS-SYSTEM-DATE-TIME
001280                                   PIC X(14).
001290*
001300****************************************************************
001310 PROCEDURE DIVISION.
001320****************************************************************
001330*0000-MAIN-LINE OPENS THE FILES, FINDS HOW FAR THE OUTBOX HAS      CHS0250
001340* GROWN, THEN WORKS ONE BATCH OF PENDING ROWS FROM RRN 1.          CHS0260
001350 0000-MAIN-LINE.
001360     PERFORM 0700-OPEN-FILES THRU 0700-EXIT
001370     PERFORM 0750-GET-SYSTEM-DATE-TIME THRU 0750-EXIT
001380     PERFORM 0150-FIND-HIGH-WATER-OBX-RRN THRU 0150-EXIT
001390     MOVE 1 TO WS-SCAN-RRN
001400     IF WS-LAST-ASSIGNED-RRN = ZERO
001410         SET BATCH-IS-DONE TO TRUE
001420     END-IF
001430     PERFORM 0100-FETCH-PENDING-BATCH THRU 0100-EXIT
001440         UNTIL BATCH-IS-DONE
001450     PERFORM 0900-END-OF-JOB-REPORT THRU 0900-EXIT
001460     PERFORM 0950-CLOSE-FILES THRU 0950-EXIT
001470     STOP RUN.
001480*
001490*0150-FIND-HIGH-WATER-OBX-RRN WALKS THE FILE ONCE SINCE OBXFILE    CHS0270
001500* CARRIES NO HEADER ROW TO SAY HOW MANY EVENTS ARE ON IT.          CHS0280
001510 0150-FIND-HIGH-WATER-OBX-RRN.
001520     MOVE 1 TO WS-OBX-RRN
001530 0150-PROBE-LOOP.
001540     READ OUTBOX-EVENT-FILE
001550     IF OBXFILE-OK
001560         MOVE WS-OBX-RRN TO WS-LAST-ASSIGNED-RRN
001570         ADD 1 TO WS-OBX-RRN
001580         GO TO 0150-PROBE-LOOP
001590     END-IF.
001600 0150-EXIT.
001610     EXIT.
001620*
001630*0100-FETCH-PENDING-BATCH WALKS THE OUTBOX FROM WHERE THE LAST     CHS0290
001640* SCAN LEFT OFF, TAKING THE FIRST WS-BATCH-SIZE PENDING ROWS IT    CHS0300
001650* FINDS AND SKIPPING PAST ANYTHING ALREADY PUBLISHED OR FAILED.    CHS0310
001660 0100-FETCH-PENDING-BATCH.
001670     IF WS-SCAN-RRN > WS-LAST-ASSIGNED-RRN
001680         SET BATCH-IS-DONE TO TRUE
001690         GO TO 0100-EXIT
001700     END-IF
001710     IF WS-BATCH-FETCHED >= WS-BATCH-SIZE
001720         SET BATCH-IS-DONE TO TRUE
001730         GO TO 0100-EXIT
001740     END-IF
001750     MOVE WS-SCAN-RRN TO WS-OBX-RRN
001760     READ OUTBOX-EVENT-FILE
001770     IF NOT OBXFILE-OK
001780         ADD 1 TO WS-SCAN-RRN
001790         GO TO 0100-EXIT
001800     END-IF
001810     IF OBX-STAT-PENDING
001820         ADD 1 TO WS-ROWS-READ
001830         ADD 1 TO WS-BATCH-FETCHED
001840         PERFORM 0200-PUBLISH-ONE-EVENT THRU 0200-EXIT
001850     END-IF
001860     ADD 1 TO WS-SCAN-RRN
001870 0100-EXIT.
001880     EXIT.
001890*
001900*0200-PUBLISH-ONE-EVENT WRITES THE ROW TO THE DOWNSTREAM FEED      CHS0320
001910* AND REWRITES THE OUTBOX ROW PUBLISHED OR FAILED.  A FAILURE      CHS0330
001920* HERE DOES NOT STOP THE REST OF THE BATCH (SEE CH-0388).          CHS0340
001930 0200-PUBLISH-ONE-EVENT.
001940     MOVE 'N' TO SW-PUBLISH-FAILED
001950     INITIALIZE OUTBOX-OUT-LINE
001960     MOVE OBX-EVENT-ID TO OBXO-EVENT-ID
001970     MOVE OBX-EVENT-TYPE TO OBXO-EVENT-TYPE
001980     MOVE OBX-AGGREGATE-ID TO OBXO-AGGREGATE-ID
001990     MOVE OBX-PAYLOAD TO OBXO-PAYLOAD
002000     WRITE OUTBOX-OUT-LINE
002010     IF WS-OBXOUT-STATUS NOT = '00'
002020         SET THIS-PUBLISH-FAILED TO TRUE
002030     END-IF
002040     IF THIS-PUBLISH-FAILED
002050         SET OBX-STAT-FAILED TO TRUE
002060         ADD 1 TO OBX-RETRY-COUNT
002070         ADD 1 TO WS-ROWS-FAILED
002080         DISPLAY 'OBXPUB - PUBLISH FAILED FOR EVENT-ID '
002090             OBX-EVENT-ID
002100     ELSE
002110         SET OBX-STAT-PUBLISHED TO TRUE
002120         MOVE WS-SYSTEM-DATE-TIME-X TO OBX-PUBLISHED-AT-X
002130         ADD 1 TO WS-ROWS-PUBLISHED
002140     END-IF
002150     REWRITE OUTBOX-EVENT-REC
002160     IF NOT OBXFILE-OK
002170         DISPLAY 'OBXPUB - REWRITE FAILED FOR EVENT-ID '
002180             OBX-EVENT-ID
002190     END-IF.
002200 0200-EXIT.
002210     EXIT.
002220*
002230*0700-OPEN-FILES.                                                  CHS0350
002240 0700-OPEN-FILES.
002250     OPEN I-O    OUTBOX-EVENT-FILE
002260     OPEN OUTPUT OUTBOX-OUT
002270     OPEN OUTPUT RUN-REPORT-OUT.
002280 0700-EXIT.
002290     EXIT.
002300*
002310*0750-GET-SYSTEM-DATE-TIME IS A STAND-IN FOR THE SYSTEM CLOCK      CHS0360
002320* CALL - A REAL RUN STAMPS WS-SYSTEM-DATE-TIME FROM THE SYSTEM     CHS0370
002330* DATE-TIME SPECIAL REGISTER AT 0700.                              CHS0380
002340 0750-GET-SYSTEM-DATE-TIME.
002350     ACCEPT WS-SYSTEM-DATE-TIME FROM DATE YYYYMMDD
002360     ACCEPT WS-SYS-TIME FROM TIME.
002370 0750-EXIT.
002380     EXIT.
002390*
002400*0900-END-OF-JOB-REPORT WRITES THE SINGLE CONTROL-TOTAL LINE       CHS0390
002410* FOR THIS RUN OF OBXPUB.                                          CHS0400
002420 0900-END-OF-JOB-REPORT.
002430     INITIALIZE RUN-REPORT-LINE
002440     MOVE 'OUTBOX-PUBLISH' TO RPT-RUN-TYPE
002450     MOVE WS-ROWS-READ TO RPT-RECORDS-READ
002460     MOVE WS-ROWS-PUBLISHED TO RPT-RECORDS-UPDATED
002470     MOVE WS-ROWS-FAILED TO RPT-RECORDS-FAILED
002480     MOVE WS-ROWS-PUBLISHED TO RPT-EVENTS-WRITTEN
002490     WRITE RUN-REPORT-LINE.
002500 0900-EXIT.
002510     EXIT.
002520*
002530*0950-CLOSE-FILES.                                                 CHS0410
002540 0950-CLOSE-FILES.
002550     CLOSE OUTBOX-EVENT-FILE
002560           OUTBOX-OUT
002570           RUN-REPORT-OUT.
002580 0950-EXIT.
002590     EXIT.
