000010*****************************************************************
000020* HOLDREQ  -  INBOUND AUTHORIZATION HOLD REQUEST LAYOUT         *
000030*****************************************************************
000040* DESCRIPTIVE NAME = ONE CARD AUTHORIZATION TO OPEN A HOLD FOR. *
000050*    FED TO HOLDCRT FROM HREQIN, ONE RECORD PER LINE.            *
000060*
000070* MAINTENANCE LOG                                                  CHL0210
000080*   DATE      INIT  REQUEST  DESCRIPTION                           CHL0220
000090*   --------  ----  -------  --------------------------------      CHL0230
000100*   03/14/88  DS    CH-0041  ORIGINAL LAYOUT                       CHL0240
000110*   06/19/90  DS    CH-0098  ADDED CURRENCY, DEFAULTS TO USD       CHL0250
000120*                            WHEN THE FEED SENDS BLANKS            CHL0260
000130*
000140 01  HOLD-REQUEST-REC.
000150     05  HREQ-TRANSACTION-ID           PIC 9(09).
000160     05  HREQ-ISSUER-ACCT-ID           PIC 9(09).
000170     05  HREQ-MERCH-ACCT-ID            PIC 9(09).
000180     05  HREQ-AMOUNT                   PIC S9(09)V99.
000190     05  HREQ-CURRENCY                 PIC X(03).
000200     05  FILLER                        PIC X(20).
000210*
000220*    TOTAL RECORD LENGTH = 60 BYTES.
000230*****************************************************************
