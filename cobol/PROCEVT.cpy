000010*****************************************************************
000020* PROCEVT  -  PROCESSED-EVENT DEDUP LEDGER LAYOUT               *
000030*****************************************************************
000040* DESCRIPTIVE NAME = ONE ROW PER INBOUND TRANSACTION EVENT      *
000050*    ALREADY HANDLED BY EVTAPPL.  GUARDS AGAINST REDELIVERY OF  *
000060*    THE SAME EVENT-ID AND, AS A SECOND LINE OF DEFENSE,        *
000070*    REDELIVERY OF THE SAME RAW RECORD UNDER A NEW EVENT-ID.    *
000080*
000090*    PEVT-FILE IS ORGANIZED RELATIVE.  EVENT-ID AND PAYLOAD-     *
000100*    HASH ARE TEXT KEYS WITH NO NATURAL RRN MAPPING SO BOTH      *
000110*    LOOKUPS ARE A SEQUENTIAL SCAN OF THE FILE (SEE EVTAPPL).    *
000120*
000130* MAINTENANCE LOG                                                  CHL0410
000140*   DATE      INIT  REQUEST  DESCRIPTION                           CHL0420
000150*   --------  ----  -------  --------------------------------      CHL0430
000160*   04/08/93  JS    CH-0177  ORIGINAL LAYOUT                       CHL0440
000170*   02/11/96  MW    CH-0219  ADDED PAYLOAD-HASH AS A SECOND        CHL0450
000180*                            DEDUP KEY PER FRAUD REVIEW FINDING    CHL0460
000190*
000200 01  PROCESSED-EVENT-REC.
000210     05  PEVT-EVENT-ID                  PIC X(60).
000220     05  PEVT-PAYLOAD-HASH               PIC X(64).
000230     05  PEVT-STATUS                    PIC X(10).
000240         88  PEVT-STAT-PROCESSED             VALUE 'PROCESSED'.
000250         88  PEVT-STAT-FAILED                VALUE 'FAILED   '.
000260     05  PEVT-PROCESSED-AT.
000270         10  PEVT-PROCESSED-DATE.
000280             15  PEVT-PROCESSED-CC       PIC 9(02).
000290             15  PEVT-PROCESSED-YY       PIC 9(02).
000300             15  PEVT-PROCESSED-MM       PIC 9(02).
000310             15  PEVT-PROCESSED-DD       PIC 9(02).
000320         10  PEVT-PROCESSED-TIME.
000330             15  PEVT-PROCESSED-HH       PIC 9(02).
000340             15  PEVT-PROCESSED-MN       PIC 9(02).
000350             15  PEVT-PROCESSED-SS       PIC 9(02).
000360     05  PEVT-PROCESSED-AT-X REDEFINES PEVT-PROCESSED-AT
000370                                   PIC X(14).
000380     05  FILLER                        PIC X(32).
000390*
000400*    TOTAL RECORD LENGTH = 120 BYTES.
000410*****************************************************************
