000010*****************************************************************
000020* OBXOUT  -  PUBLISHED OUTBOX EVENT LINE LAYOUT                 *
000030*****************************************************************
000040* DESCRIPTIVE NAME = ONE LINE WRITTEN TO THE DOWNSTREAM FEED     *
000050*    BY OBXPUB FOR EACH OUTBOX ROW IT SUCCESSFULLY PUBLISHES.    *
000060*    CARRIES THE PAYLOAD THROUGH UNINTERPRETED - OBXPUB DOES     *
000070*    NOT PARSE IT, ONLY THE DOWNSTREAM CONSUMER DOES.            *
000080*                                                                *
000090* MAINTENANCE LOG                                                  CHL0810
000100*   DATE      INIT  REQUEST  DESCRIPTION                           CHL0820
000110*   --------  ----  -------  --------------------------------      CHL0830
000120*   02/11/96  MW    CH-0219  ORIGINAL LAYOUT                       CHL0840
000130*                                                                *
000140 01  OUTBOX-OUT-LINE.
000150     05  OBXO-EVENT-ID                 PIC 9(09).
000160     05  FILLER                   PIC X(02)  VALUE SPACES.
000170     05  OBXO-EVENT-TYPE                PIC X(30).
000180     05  FILLER                   PIC X(02)  VALUE SPACES.
000190     05  OBXO-AGGREGATE-ID              PIC 9(09).
000200     05  FILLER                   PIC X(02)  VALUE SPACES.
000210     05  OBXO-PAYLOAD                  PIC X(80).
000220     05  FILLER                        PIC X(06).
000230*                                                                *
000240*    TOTAL RECORD LENGTH = 140 BYTES.                            *
000250*****************************************************************
