000010*****************************************************************
000020* HOLDREC  -  CREDIT HOLD MASTER RECORD LAYOUT                  *
000030*****************************************************************
000040* DESCRIPTIVE NAME = ONE ROW PER CREDIT HOLD OPENED AGAINST AN  *
000050*                     ISSUER ACCOUNT WHILE A CARD TRANSACTION   *
000060*                     IS BEING AUTHORIZED, CAPTURED OR VOIDED.  *
000070*
000080*    HOLD-FILE IS ORGANIZED RELATIVE.  HOLD-ID IS ASSIGNED AS    *
000090*    THE NEXT RELATIVE RECORD NUMBER AT CREATE TIME SO A HOLD    *
000100*    CAN BE READ DIRECTLY BY HOLD-ID (SEE HOLDCRT/EVTAPPL).      *
000110*
000120* MAINTENANCE LOG                                                  CHL0010
000130*   DATE      INIT  REQUEST  DESCRIPTION                           CHL0020
000140*   --------  ----  -------  --------------------------------      CHL0030
000150*   03/14/88  DS    CH-0041  ORIGINAL LAYOUT - AUTHORIZED,         CHL0040
000160*                            CAPTURED, EXPIRED, VOIDED STATUSES    CHL0050
000170*   09/02/89  DS    CH-0077  WIDENED ACCOUNT-ID TO 9(09) TO        CHL0060
000180*                            MATCH ISSUER ACCOUNT NUMBERING        CHL0070
000190*   11/30/91  JS    CH-0133  ADDED EXPIRES-AT, SPLIT FROM A        CHL0080
000200*                            SINGLE HOLD-DATE FIELD                CHL0090
000210*
000220 01  HOLD-REC.
000230     05  HOLD-ID                      PIC 9(09).
000240     05  HOLD-TRANSACTION-ID          PIC 9(09).
000250     05  HOLD-ACCOUNT-ID              PIC 9(09).
000260     05  HOLD-AMOUNT                  PIC S9(09)V99.
000270     05  HOLD-STATUS                  PIC X(10).
000280         88  HOLD-STAT-AUTHORIZED          VALUE 'AUTHORIZED'.
000290         88  HOLD-STAT-CAPTURED            VALUE 'CAPTURED  '.
000300         88  HOLD-STAT-EXPIRED             VALUE 'EXPIRED   '.
000310         88  HOLD-STAT-VOIDED              VALUE 'VOIDED    '.
000320     05  HOLD-CREATED-AT.
000330         10  HOLD-CREATED-DATE.
000340             15  HOLD-CREATED-CC           PIC 9(02).
000350             15  HOLD-CREATED-YY           PIC 9(02).
000360             15  HOLD-CREATED-MM           PIC 9(02).
000370             15  HOLD-CREATED-DD           PIC 9(02).
000380         10  HOLD-CREATED-TIME.
000390             15  HOLD-CREATED-HH           PIC 9(02).
000400             15  HOLD-CREATED-MN           PIC 9(02).
000410             15  HOLD-CREATED-SS           PIC 9(02).
000420     05  HOLD-CREATED-AT-X REDEFINES HOLD-CREATED-AT
000430                                   PIC X(14).
000440     05  HOLD-UPDATED-AT.
000450         10  HOLD-UPDATED-DATE.
000460             15  HOLD-UPDATED-CC           PIC 9(02).
000470             15  HOLD-UPDATED-YY           PIC 9(02).
000480             15  HOLD-UPDATED-MM           PIC 9(02).
000490             15  HOLD-UPDATED-DD           PIC 9(02).
000500         10  HOLD-UPDATED-TIME.
000510             15  HOLD-UPDATED-HH           PIC 9(02).
000520             15  HOLD-UPDATED-MN           PIC 9(02).
000530             15  HOLD-UPDATED-SS           PIC 9(02).
000540     05  HOLD-UPDATED-AT-X REDEFINES HOLD-UPDATED-AT
000550                                   PIC X(14).
000560     05  HOLD-EXPIRES-AT.
000570         10  HOLD-EXPIRES-DATE.
000580             15  HOLD-EXPIRES-CC           PIC 9(02).
000590             15  HOLD-EXPIRES-YY           PIC 9(02).
000600             15  HOLD-EXPIRES-MM           PIC 9(02).
000610             15  HOLD-EXPIRES-DD           PIC 9(02).
000620         10  HOLD-EXPIRES-TIME.
000630             15  HOLD-EXPIRES-HH           PIC 9(02).
000640             15  HOLD-EXPIRES-MN           PIC 9(02).
000650             15  HOLD-EXPIRES-SS           PIC 9(02).
000660     05  HOLD-EXPIRES-AT-X REDEFINES HOLD-EXPIRES-AT
000670                                   PIC X(14).
000680     05  FILLER                        PIC X(30).
000690*
000700*    TOTAL RECORD LENGTH = 120 BYTES.  FILLER RESERVED FOR       *
000710*    FUTURE FRAUD-SCORE / MERCHANT-CATEGORY ADD-ONS.
000720*****************************************************************
