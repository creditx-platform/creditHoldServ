000010****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF THE CARD OPERATIONS GROUP       CHP0010
000030* ALL RIGHTS RESERVED                                              CHP0020
000040****************************************************************
000050* PROGRAM:  HOLDCRT                                                CHP0030
000060*                                                                  CHP0040
000070* READS ONE CARD AUTHORIZATION HOLD REQUEST PER RECORD FROM        CHP0050
000080* HREQIN, RUNS THE FRAUD LIMIT CHECK, OPENS A HOLD AGAINST THE     CHP0060
000090* ISSUER ACCOUNT WHEN THE REQUEST IS ACCEPTED, AND ECHOES AN       CHP0070
000100* APPROVED/DECLINED LINE FOR EVERY REQUEST READ.  A REPEAT         CHP0080
000110* REQUEST FOR A TRANSACTION ALREADY HOLDING IS TREATED AS A        CHP0090
000120* REPLAY - THE ORIGINAL HOLD-ID/STATUS IS ECHOED, NOTHING IS       CHP0100
000130* WRITTEN TWICE.                                                   CHP0110
000140*                                                                  CHP0120
000150****************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.  HOLDCRT.
000180 AUTHOR. DOUG STOUT.
000190 INSTALLATION. CARD OPERATIONS GROUP.
000200 DATE-WRITTEN. 03/14/88.
000210 DATE-COMPILED.
000220 SECURITY. CONFIDENTIAL - CARDHOLDER DATA.
000230*
000240****************************************************************
000250* CHANGE LOG                                                       CHP0130
000260*   DATE      INIT  REQUEST  DESCRIPTION                           CHP0140
000270*   --------  ----  -------  --------------------------------      CHP0150
000280*   03/14/88  DS    CH-0041  ORIGINAL PROGRAM - OPEN/DECLINE       CHP0160
000290*                            ONE HOLD PER AUTHORIZATION REQUEST    CHP0170
000300*   09/02/89  DS    CH-0077  WIDENED ACCOUNT-ID FIELDS TO 9(09)    CHP0180
000310*   11/30/91  JS    CH-0133  HOLD NOW CARRIES ITS OWN EXPIRES-AT   CHP0190
000320*                            AT CREATE TIME - FEEDS HOLDEXP        CHP0200
000330*   04/08/93  JS    CH-0177  REPEAT TRANSACTION-ID NOW TREATED     CHP0210
000340*                            AS A REPLAY INSTEAD OF A DUPLICATE    CHP0220
000350*                            ERROR - UPSTREAM RETRIES CARD AUTHS   CHP0230
000360*   02/11/96  MW    CH-0219  OUTBOX WRITE ADDED SO DOWNSTREAM      CHP0240
000370*                            SYSTEMS LEARN OF NEW HOLDS WITHOUT    CHP0250
000380*                            POLLING THE HOLD FILE DIRECTLY        CHP0260
000390*   01/06/99  RT    CH-0301  Y2K - CENTURY NOW CARRIED EXPLICITLY  CHP0270
000400*                            IN HOLD-CREATED-CC/UPDATED-CC/        CHP0280
000410*                            EXPIRES-CC, SYSTEM-DATE NO LONGER     CHP0290
000420*                            ASSUMED 19XX                          CHP0300
000430*   05/16/05  KP    CH-0410  RAN THIS THROUGH THE CODING STANDARD  CHP0302
000440*                            REVIEW - DRIVER PERFORMS NOW USE      CHP0304
000450*                            PERFORM...THRU...EXIT PARAGRAPH       CHP0306
000460*                            RANGES AND THE FRAUD LIMIT MOVED TO   CHP0308
000470*                            A 77-LEVEL, PER SHOP STANDARD         CHP0309
000480*   08/02/05  KP    CH-0425  NEITHER HOLD-ID NOR OBX-EVENT-ID WAS  CHP0311
000490*                            BEING RESUMED ACROSS RUNS - A SECOND  CHP0312
000500*                            RUN RE-USED RRN 1 AND STEPPED ON A    CHP0313
000510*                            REPLAY CHECK THAT COULD NEVER SEE A   CHP0314
000520*                            PRIOR RUN'S HOLDS.  ADDED HIGH-WATER  CHP0317
000530*                            PROBES FOR BOTH FILES AT OPEN TIME,   CHP0318
000540*                            SAME PATTERN AS HOLDEXP/EVTAPPL/      CHP0319
000550*                            OBXPUB ALREADY USE                    CHP0321
000560*   08/14/05  KP    CH-0431  REPLAY RESPONSE LINE (HOLD ALREADY    CHP0330
000570*                            OPEN) WAS WRITTEN WITH A ZERO         CHP0331
000580*                            TRANSACTION-ID - THE MOVE INTO        CHP0332
000590*                            HRSP-TRANSACTION-ID WAS MISSING FROM  CHP0333
000600*                            THAT BRANCH ONLY.  ADDED TO MATCH THE CHP0334
000610*                            DECLINE AND APPROVE BRANCHES          CHP0335
000620*                                                                  CHP0310
000630****************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-390.
000670 OBJECT-COMPUTER. IBM-390.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     UPSI-0 ON STATUS IS SW-RERUN-MODE.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT HOLD-REQUEST-IN ASSIGN TO HREQIN
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-HREQIN-STATUS.
000770*
000780     SELECT HOLD-FILE ASSIGN TO HOLDFILE
000790         ORGANIZATION IS RELATIVE
000800         ACCESS MODE IS DYNAMIC
000810         RELATIVE KEY IS WS-HOLD-RRN
000820         FILE STATUS IS WS-HOLDFILE-STATUS.
000830*
000840     SELECT OUTBOX-EVENT-FILE ASSIGN TO OBXFILE
000850         ORGANIZATION IS RELATIVE
000860         ACCESS MODE IS DYNAMIC
000870         RELATIVE KEY IS WS-OBX-RRN
000880         FILE STATUS IS WS-OBXFILE-STATUS.
000890*
000900     SELECT HOLD-RESPONSE-OUT ASSIGN TO HRESPOUT
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WS-HRESPOUT-STATUS.
000930*
000940     SELECT RUN-REPORT-OUT ASSIGN TO RUNRPT
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS WS-RUNRPT-STATUS.
000970*
000980****************************************************************
000990 DATA DIVISION.
001000 FILE SECTION.
001010*
001020 FD  HOLD-REQUEST-IN
001030     RECORDING MODE IS F.
001040 COPY HOLDREQ.
001050*
001060 FD  HOLD-FILE
001070     RECORDING MODE IS F.
001080 COPY HOLDREC.
001090*
001100 FD  OUTBOX-EVENT-FILE
001110     RECORDING MODE IS F.
001120 COPY OBXEVT.
001130*
001140 FD  HOLD-RESPONSE-OUT
001150     RECORDING MODE IS F.
001160 COPY HRESPLN.
001170*
001180 FD  RUN-REPORT-OUT
001190     RECORDING MODE IS F.
001200 COPY RPTLINE.
001210*
001220****************************************************************
001230 WORKING-STORAGE SECTION.
001240****************************************************************
001250*
001260 01  WS-FILE-STATUSES.
001270     05  WS-HREQIN-STATUS             PIC X(02).
001280         88  HREQIN-OK                     VALUE '00'.
001290         88  HREQIN-EOF                    VALUE '10'.
001300     05  WS-HOLDFILE-STATUS           PIC X(02).
001310         88  HOLDFILE-OK                   VALUE '00'.
001320         88  HOLDFILE-NOTFND               VALUE '23'.
001330     05  WS-OBXFILE-STATUS            PIC X(02).
001340         88  OBXFILE-OK                    VALUE '00'.
001350     05  WS-HRESPOUT-STATUS           PIC X(02).
001360     05  WS-RUNRPT-STATUS             PIC X(02).
001370*
001380 01  WS-SWITCHES.
001390     05  SW-RERUN-MODE                PIC X(01).
001400     05  SW-HOLD-FOUND                PIC X(01)     VALUE 'N'.
001410         88  HOLD-WAS-FOUND                VALUE 'Y'.
001420     05  SW-FRAUD-FAILED               PIC X(01)     VALUE 'N'.
001430         88  FRAUD-CHECK-FAILED             VALUE 'Y'.
001440     05  SW-MORE-REQUESTS             PIC X(01)     VALUE 'Y'.
001450         88  NO-MORE-REQUESTS               VALUE 'N'.
001460*
001470 01  WS-COUNTERS COMP.
001480     05  WS-HOLD-RRN                  PIC 9(09).
001490     05  WS-OBX-RRN                   PIC 9(09).
001500     05  WS-NEXT-HOLD-ID              PIC 9(09)     VALUE ZERO.
001510     05  WS-NEXT-OBX-ID               PIC 9(09)     VALUE ZERO.
001520     05  WS-SCAN-RRN                  PIC 9(09).
001530     05  WS-REQUESTS-READ             PIC 9(09)     VALUE ZERO.
001540     05  WS-HOLDS-CREATED             PIC 9(09)     VALUE ZERO.
001550     05  WS-REQUESTS-DECLINED         PIC 9(09)     VALUE ZERO.
001560     05  WS-EVENTS-WRITTEN            PIC 9(09)     VALUE ZERO.
001570*
001580 77  WS-FRAUD-LIMIT                  PIC S9(09)V99 VALUE 10000.00.
001590*
001600 01  WS-SYSTEM-DATE-TIME.
001610     05  WS-SYS-DATE.
001620         10  WS-SYS-CC                PIC 9(02).
001630         10  WS-SYS-YY                PIC 9(02).
001640         10  WS-SYS-MM                PIC 9(02).
001650         10  WS-SYS-DD                PIC 9(02).
001660     05  WS-SYS-TIME.
001670         10  WS-SYS-HH                PIC 9(02).
001680         10  WS-SYS-MN                PIC 9(02).
001690         10  WS-SYS-SS                PIC 9(02).
001700 01  WS-SYSTEM-DATE-TIME-X REDEFINES WS-SYSTEM-DATE-TIME
001710                                   PIC X(14).
001720*
001730 01  WS-EXPIRES-DATE-TIME.
001740     05  WS-EXP-DATE.
001750         10  WS-EXP-CC                PIC 9(02).
001760         10  WS-EXP-YY                PIC 9(02).
001770         10  WS-EXP-MM                PIC 9(02).
001780         10  WS-EXP-DD                PIC 9(02).
001790     05  WS-EXP-TIME.
001800         10  WS-EXP-HH                PIC 9(02).
001810         10  WS-EXP-MN                PIC 9(02).
001820         10  WS-EXP-SS                PIC 9(02).
001830 01  WS-EXPIRES-DATE-TIME-X REDEFINES WS-EXPIRES-DATE-TIME
001840                                   PIC X(14).
001850*
001860 01  WS-DAYS-IN-MONTH-TABLE.
001870     05  WS-DIM-ENTRY                 PIC 9(02)    COMP
001880                                       OCCURS 12 TIMES
001890                                       VALUE ZERO.
001900*
001910 01  WS-LEAP-YEAR-WORK COMP.
001920     05  WS-DIM-QUOT                  PIC 9(04).
001930     05  WS-DIM-REM                   PIC 9(04).
001940*
001950****************************************************************
001960 PROCEDURE DIVISION.
001970****************************************************************
001980*0000-MAIN-LINE IS THE JOB-STEP DRIVER - OPEN, WORK THE WHOLE      CHP0315
001990* REQUEST FILE, REPORT, CLOSE.                                     CHP0316
002000 0000-MAIN-LINE.
002010     PERFORM 0700-OPEN-FILES THRU 0700-EXIT
002020     PERFORM 0750-GET-SYSTEM-DATE-TIME THRU 0750-EXIT
002030     PERFORM 0150-FIND-HIGH-WATER-HOLD-ID THRU 0150-EXIT
002040     PERFORM 0160-FIND-HIGH-WATER-OBX-ID THRU 0160-EXIT
002050     PERFORM 0100-PROCESS-REQUEST THRU 0100-EXIT
002060         UNTIL NO-MORE-REQUESTS
002070     PERFORM 0900-END-OF-JOB-REPORT THRU 0900-EXIT
002080     PERFORM 0950-CLOSE-FILES THRU 0950-EXIT
002090     STOP RUN.
002100*
002110*0150-FIND-HIGH-WATER-HOLD-ID WALKS HOLD-FILE ONCE AT OPEN         CHP0322
002120* TIME SO A SECOND RUN AGAINST THE SAME FILE PICKS UP HOLD-ID      CHP0323
002130* AND RRN ASSIGNMENT WHERE THE LAST RUN LEFT OFF, INSTEAD OF       CHP0324
002140* COLLIDING WITH RRNS ALREADY ON FILE (CH-0425).                   CHP0325
002150 0150-FIND-HIGH-WATER-HOLD-ID.
002160     MOVE 1 TO WS-HOLD-RRN
002170 0150-PROBE-LOOP.
002180     READ HOLD-FILE
002190     IF HOLDFILE-OK
002200         MOVE WS-HOLD-RRN TO WS-NEXT-HOLD-ID
002210         ADD 1 TO WS-HOLD-RRN
002220         GO TO 0150-PROBE-LOOP
002230     END-IF.
002240 0150-EXIT.
002250     EXIT.
002260*
002270*0160-FIND-HIGH-WATER-OBX-ID WALKS OUTBOX-EVENT-FILE ONCE AT       CHP0326
002280* OPEN TIME FOR THE SAME REASON - SEE 0150 ABOVE (CH-0425).        CHP0327
002290 0160-FIND-HIGH-WATER-OBX-ID.
002300     MOVE 1 TO WS-OBX-RRN
002310 0160-PROBE-LOOP.
002320     READ OUTBOX-EVENT-FILE
002330     IF OBXFILE-OK
002340         MOVE WS-OBX-RRN TO WS-NEXT-OBX-ID
002350         ADD 1 TO WS-OBX-RRN
002360         GO TO 0160-PROBE-LOOP
002370     END-IF.
002380 0160-EXIT.
002390     EXIT.
002400*
002410*0100-PROCESS-REQUEST READS ONE REQUEST AND DRIVES IT THROUGH      CHP0320
002420* LOOKUP, FRAUD CHECK AND CREATE/DECLINE.                          CHP0330
002430 0100-PROCESS-REQUEST.
002440     READ HOLD-REQUEST-IN
002450         AT END
002460             SET NO-MORE-REQUESTS TO TRUE
002470             GO TO 0100-EXIT
002480     END-READ
002490     ADD 1 TO WS-REQUESTS-READ
002500     INITIALIZE HOLD-RESPONSE-LINE
002510     MOVE 'N' TO SW-HOLD-FOUND
002520     MOVE 'N' TO SW-FRAUD-FAILED
002530     IF HREQ-CURRENCY = SPACES
002540         MOVE 'USD' TO HREQ-CURRENCY
002550     END-IF
002560     PERFORM 0200-FIND-HOLD-BY-TRAN THRU 0200-EXIT
002570     IF HOLD-WAS-FOUND
002580         MOVE HOLD-ID TO HRSP-HOLD-ID
002590         MOVE HREQ-TRANSACTION-ID TO HRSP-TRANSACTION-ID
002600         MOVE HOLD-STATUS TO HRSP-RESULT
002610         MOVE SPACES TO HRSP-REASON
002620         PERFORM 0600-WRITE-RESPONSE THRU 0600-EXIT
002630         GO TO 0100-EXIT
002640     END-IF
002650     PERFORM 0300-FRAUD-CHECK THRU 0300-EXIT
002660     IF FRAUD-CHECK-FAILED
002670         ADD 1 TO WS-REQUESTS-DECLINED
002680         MOVE HREQ-TRANSACTION-ID TO HRSP-TRANSACTION-ID
002690         MOVE ZERO TO HRSP-HOLD-ID
002700         SET HRSP-RESULT-DECLINED TO TRUE
002710         MOVE 'Transaction amount exceeds fraud limit'
002720             TO HRSP-REASON
002730         PERFORM 0600-WRITE-RESPONSE THRU 0600-EXIT
002740         GO TO 0100-EXIT
002750     END-IF
002760     PERFORM 0400-CREATE-HOLD THRU 0400-EXIT
002770     PERFORM 0500-WRITE-OUTBOX-CREATED THRU 0500-EXIT
002780     MOVE HOLD-ID TO HRSP-HOLD-ID
002790     MOVE HREQ-TRANSACTION-ID TO HRSP-TRANSACTION-ID
002800     SET HRSP-RESULT-APPROVED TO TRUE
002810     MOVE SPACES TO HRSP-REASON
002820     PERFORM 0600-WRITE-RESPONSE THRU 0600-EXIT
002830 0100-EXIT.
002840     EXIT.
002850*
002860*0200-FIND-HOLD-BY-TRAN SCANS THE HOLD FILE FOR A ROW ALREADY      CHP0340
002870* OPEN FOR THIS TRANSACTION-ID - TRANSACTION-ID HAS NO RRN         CHP0350
002880* MAPPING SO THIS IS A SEQUENTIAL SCAN, NOT A DIRECT READ.         CHP0360
002890 0200-FIND-HOLD-BY-TRAN.
002900     MOVE 1 TO WS-SCAN-RRN
002910 0200-SCAN-LOOP.
002920     IF WS-SCAN-RRN > WS-NEXT-HOLD-ID
002930         GO TO 0200-EXIT
002940     END-IF
002950     MOVE WS-SCAN-RRN TO WS-HOLD-RRN
002960     READ HOLD-FILE
002970     IF HOLDFILE-OK
002980         IF HOLD-TRANSACTION-ID = HREQ-TRANSACTION-ID
002990             SET HOLD-WAS-FOUND TO TRUE
003000             GO TO 0200-EXIT
003010         END-IF
003020     END-IF
003030     ADD 1 TO WS-SCAN-RRN
003040     GO TO 0200-SCAN-LOOP.
003050 0200-EXIT.
003060     EXIT.
003070*
003080*0300-FRAUD-CHECK IS THE ONE AND ONLY FRAUD RULE IN THIS           CHP0370
003090* RELEASE - A STRAIGHT AMOUNT LIMIT.  DO NOT BOLT ON MORE          CHP0380
003100* RULES HERE, THE RULES ENGINE REPLACEMENT IS A SEPARATE           CHP0390
003110* PROJECT (SEE CH-0219 FOLDER).                                    CHP0400
003120 0300-FRAUD-CHECK.
003130     IF HREQ-AMOUNT > WS-FRAUD-LIMIT
003140         SET FRAUD-CHECK-FAILED TO TRUE
003150     END-IF.
003160 0300-EXIT.
003170     EXIT.
003180*
003190*0400-CREATE-HOLD BUILDS AND WRITES THE NEW HOLD ROW, ASSIGNING    CHP0410
003200* THE NEXT HOLD-ID AS BOTH THE KEY AND THE RELATIVE RECORD         CHP0420
003210* NUMBER.                                                          CHP0430
003220 0400-CREATE-HOLD.
003230     INITIALIZE HOLD-REC
003240     ADD 1 TO WS-NEXT-HOLD-ID
003250     MOVE WS-NEXT-HOLD-ID TO WS-HOLD-RRN
003260     MOVE WS-NEXT-HOLD-ID TO HOLD-ID
003270     MOVE HREQ-TRANSACTION-ID TO HOLD-TRANSACTION-ID
003280     MOVE HREQ-ISSUER-ACCT-ID TO HOLD-ACCOUNT-ID
003290     MOVE HREQ-AMOUNT TO HOLD-AMOUNT
003300     SET HOLD-STAT-AUTHORIZED TO TRUE
003310     MOVE WS-SYSTEM-DATE-TIME-X TO HOLD-CREATED-AT-X
003320     MOVE WS-SYSTEM-DATE-TIME-X TO HOLD-UPDATED-AT-X
003330     PERFORM 0450-COMPUTE-EXPIRES-AT THRU 0450-EXIT
003340     MOVE WS-EXPIRES-DATE-TIME-X TO HOLD-EXPIRES-AT-X
003350     WRITE HOLD-REC
003360     IF HOLDFILE-OK
003370         ADD 1 TO WS-HOLDS-CREATED
003380     END-IF.
003390 0400-EXIT.
003400     EXIT.
003410*
003420*0450-COMPUTE-EXPIRES-AT ADDS EXACTLY SEVEN DAYS TO THE SYSTEM     CHP0440
003430* DATE, NO ROUNDING AND NO BUSINESS-DAY ADJUSTMENT.  A SIMPLE      CHP0450
003440* TABLE OF DAYS-PER-MONTH CARRIES THE MONTH-END ROLLOVER.          CHP0460
003450 0450-COMPUTE-EXPIRES-AT.
003460     MOVE 31 TO WS-DIM-ENTRY (1)
003470     MOVE 28 TO WS-DIM-ENTRY (2)
003480     MOVE 31 TO WS-DIM-ENTRY (3)
003490     MOVE 30 TO WS-DIM-ENTRY (4)
003500     MOVE 31 TO WS-DIM-ENTRY (5)
003510     MOVE 30 TO WS-DIM-ENTRY (6)
003520     MOVE 31 TO WS-DIM-ENTRY (7)
003530     MOVE 31 TO WS-DIM-ENTRY (8)
003540     MOVE 30 TO WS-DIM-ENTRY (9)
003550     MOVE 31 TO WS-DIM-ENTRY (10)
003560     MOVE 30 TO WS-DIM-ENTRY (11)
003570     MOVE 31 TO WS-DIM-ENTRY (12)
003580     DIVIDE WS-SYS-YY BY 4 GIVING WS-DIM-QUOT
003590         REMAINDER WS-DIM-REM
003600     IF WS-DIM-REM = ZERO
003610         MOVE 29 TO WS-DIM-ENTRY (2)
003620     END-IF
003630     MOVE WS-SYSTEM-DATE-TIME-X TO WS-EXPIRES-DATE-TIME-X
003640     ADD 7 TO WS-EXP-DD
003650     IF WS-EXP-DD > WS-DIM-ENTRY (WS-EXP-MM)
003660         SUBTRACT WS-DIM-ENTRY (WS-EXP-MM) FROM WS-EXP-DD
003670         ADD 1 TO WS-EXP-MM
003680         IF WS-EXP-MM > 12
003690             MOVE 1 TO WS-EXP-MM
003700             ADD 1 TO WS-EXP-YY
003710         END-IF
003720     END-IF.
003730 0450-EXIT.
003740     EXIT.
003750*
003760*0500-WRITE-OUTBOX-CREATED RECORDS THE HOLD.CREATED EVENT IN       CHP0470
003770* THE SAME RUN AS THE HOLD WRITE, PENDING UNTIL OBXPUB DRAINS      CHP0480
003780* IT.                                                              CHP0490
003790 0500-WRITE-OUTBOX-CREATED.
003800     INITIALIZE OUTBOX-EVENT-REC
003810     ADD 1 TO WS-NEXT-OBX-ID
003820     MOVE WS-NEXT-OBX-ID TO WS-OBX-RRN
003830     MOVE WS-NEXT-OBX-ID TO OBX-EVENT-ID
003840     SET OBX-TYPE-HOLD-CREATED TO TRUE
003850     MOVE HOLD-ID TO OBX-AGGREGATE-ID
003860     SET OBX-STAT-PENDING TO TRUE
003870     MOVE ZERO TO OBX-RETRY-COUNT
003880     MOVE WS-SYSTEM-DATE-TIME-X TO OBX-CREATED-AT-X
003890     MOVE SPACES TO OBX-PUBLISHED-AT-X
003900     MOVE HOLD-ID TO OBXP-CRE-HOLD-ID
003910     MOVE HREQ-TRANSACTION-ID TO OBXP-CRE-TRANSACTION-ID
003920     MOVE HREQ-ISSUER-ACCT-ID TO OBXP-CRE-ISSUER-ACCT-ID
003930     MOVE HREQ-MERCH-ACCT-ID TO OBXP-CRE-MERCH-ACCT-ID
003940     MOVE HOLD-AMOUNT TO OBXP-CRE-AMOUNT
003950     MOVE HREQ-CURRENCY TO OBXP-CRE-CURRENCY
003960     MOVE HOLD-STATUS TO OBXP-CRE-STATUS
003970     MOVE HOLD-EXPIRES-AT-X TO OBXP-CRE-EXPIRES-AT
003980     WRITE OUTBOX-EVENT-REC
003990     IF OBXFILE-OK
004000         ADD 1 TO WS-EVENTS-WRITTEN
004010     END-IF.
004020 0500-EXIT.
004030     EXIT.
004040*
004050*0600-WRITE-RESPONSE ECHOES ONE LINE PER REQUEST READ, WHETHER     CHP0500
004060* APPROVED, DECLINED OR A REPLAY OF A REQUEST ALREADY ON FILE.     CHP0510
004070 0600-WRITE-RESPONSE.
004080     WRITE HOLD-RESPONSE-LINE.
004090 0600-EXIT.
004100     EXIT.
004110*
004120*0700-OPEN-FILES.                                                  CHP0545
004130 0700-OPEN-FILES.
004140     OPEN INPUT  HOLD-REQUEST-IN
004150     OPEN I-O    HOLD-FILE
004160     OPEN I-O    OUTBOX-EVENT-FILE
004170     OPEN OUTPUT HOLD-RESPONSE-OUT
004180     OPEN OUTPUT RUN-REPORT-OUT.
004190 0700-EXIT.
004200     EXIT.
004210*
004220*0750-GET-SYSTEM-DATE-TIME IS A STAND-IN FOR THE SYSTEM CLOCK      CHP0520
004230* CALL - A REAL RUN STAMPS WS-SYSTEM-DATE-TIME FROM THE SYSTEM     CHP0530
004240* DATE-TIME SPECIAL REGISTER AT 0700.                              CHP0540
004250 0750-GET-SYSTEM-DATE-TIME.
004260     ACCEPT WS-SYSTEM-DATE-TIME FROM DATE YYYYMMDD
004270     ACCEPT WS-SYS-TIME FROM TIME.
004280 0750-EXIT.
004290     EXIT.
004300*
004310*0900-END-OF-JOB-REPORT WRITES THE SINGLE CONTROL-TOTAL LINE       CHP0550
004320* FOR THIS RUN OF HOLDCRT.                                         CHP0560
004330 0900-END-OF-JOB-REPORT.
004340     INITIALIZE RUN-REPORT-LINE
004350     MOVE 'HOLD-CREATE' TO RPT-RUN-TYPE
004360     MOVE WS-REQUESTS-READ TO RPT-RECORDS-READ
004370     MOVE WS-HOLDS-CREATED TO RPT-RECORDS-UPDATED
004380     MOVE WS-REQUESTS-DECLINED TO RPT-RECORDS-FAILED
004390     MOVE WS-EVENTS-WRITTEN TO RPT-EVENTS-WRITTEN
004400     WRITE RUN-REPORT-LINE.
004410 0900-EXIT.
004420     EXIT.
004430*
004440*0950-CLOSE-FILES.                                                 CHP0565
004450 0950-CLOSE-FILES.
004460     CLOSE HOLD-REQUEST-IN
004470           HOLD-FILE
004480           OUTBOX-EVENT-FILE
004490           HOLD-RESPONSE-OUT
004500           RUN-REPORT-OUT.
004510 0950-EXIT.
004520     EXIT.
